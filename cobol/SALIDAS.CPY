000100******************************************************************
000200* COPY        : SALIDAS.CPY
000300* DESCRIPCION : LAYOUTS DE LOS TRES ARCHIVOS DE SALIDA DEL
000400*             : SISTEMA DE SIMULACION DE ORO:
000500*             :   WS-RES-RESULTADO -> ARCHIVO SIMRESULT
000600*             :   WS-RES-HISTORIA  -> ARCHIVO HISTORY
000700*             :   WS-RES-VENTANA   -> ARCHIVO DASHOUT
000800*             : NO HAY QUIEBRES DE CONTROL NI TOTALES: CADA
000900*             : GRUPO ES UNA LINEA DE DETALLE.
001000******************************************************************
001100 01  WS-RES-RESULTADO.
001200     05  WS-RES-PRECIO-COMPRA         PIC S9(09)V9(02).
001300     05  WS-RES-PRECIO-VENTA          PIC S9(09)V9(02).
001400     05  WS-RES-IMPORTE-INICIAL       PIC S9(13)V9(02).
001500     05  WS-RES-GRAMOS-COMPRADOS      PIC S9(09)V9(06).
001600     05  WS-RES-VALOR-FINAL           PIC S9(13)V9(02).
001700     05  WS-RES-GANANCIA-PERDIDA      PIC S9(13)V9(02).
001800     05  WS-RES-TASA-RENDIMIENTO      PIC S9(05)V9(04).
001900     05  FILLER                       PIC X(10)   VALUE SPACES.
002000
002100 01  WS-RES-HISTORIA.
002200     05  WS-RES-HIS-FECHA.
002300         10  WS-RES-HIS-ANIO           PIC 9(04).
002400         10  FILLER                    PIC X       VALUE '-'.
002500         10  WS-RES-HIS-MES            PIC 9(02).
002600         10  FILLER                    PIC X       VALUE '-'.
002700         10  WS-RES-HIS-DIA            PIC 9(02).
002800     05  WS-RES-HIS-FECHA-TXT REDEFINES WS-RES-HIS-FECHA
002900                                     PIC X(10).
003000     05  WS-RES-HIS-VALOR             PIC S9(13)V9(02).
003100     05  FILLER                       PIC X(20)   VALUE SPACES.
003200
003300 01  WS-RES-VENTANA.
003400     05  WS-RES-VEN-FECHA.
003500         10  WS-RES-VEN-ANIO           PIC 9(04).
003600         10  FILLER                    PIC X       VALUE '-'.
003700         10  WS-RES-VEN-MES            PIC 9(02).
003800         10  FILLER                    PIC X       VALUE '-'.
003900         10  WS-RES-VEN-DIA            PIC 9(02).
004000     05  WS-RES-VEN-FECHA-TXT REDEFINES WS-RES-VEN-FECHA
004100                                     PIC X(10).
004200     05  WS-RES-VEN-TIPO-CAMBIO       PIC S9(05)V9(02).
004300     05  WS-RES-VEN-VIX               PIC S9(03)V9(02).
004400     05  WS-RES-VEN-VOL-ETF           PIC S9(12).
004500     05  WS-RES-VEN-CIERRE-ORO        PIC S9(09)V9(02).
004600*    *** cierre predicho: siempre vacio, no se calcula prediccion
004700     05  WS-RES-VEN-PRED-CIERRE       PIC X(11)   VALUE SPACES.
004800     05  FILLER                       PIC X(09)   VALUE SPACES.
