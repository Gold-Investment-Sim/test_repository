000100******************************************************************
000200* PROGRAM-ID  : RESTAFEC
000300* AUTHOR      : C. PERDIGUERA
000400* INSTALLATION: DEPTO DESARROLLO - MESA DE INVERSIONES
000500* DATE-WRITTEN: 15/11/2023
000600* DATE-COMPILED:
000700* SECURITY    : SIN RESTRICCIONES
000800*----------------------------------------------------------------*
000900* REGISTRO DE CAMBIOS
001000*----------------------------------------------------------------*
001100* 15/11/2023 CPR TP2-G1  VERSION INICIAL: DERIVA LA FECHA DESDE
001200*                        DE LA VENTANA DE COTIZACIONES A PARTIR
001300*                        DE LA FECHA HASTA Y UN CODIGO DE UNIDAD
001400*                        (10Y/5Y/1Y/3M/1M/DEFAULT=1 SEMANA), SIN
001500*                        USAR FUNCIONES INTRINSECAS DE FECHA (LA
001600*                        TABLA DE TOPES DE MES ES LA MISMA IDEA
001700*                        QUE YA USA CLVALFEC).
001800* 21/11/2023 RBB TP2-G1  SE CORRIGE EL RECORTE DE DIA AL RESTAR
001900*                        MESES/ANIOS: DEBE QUEDAR EN EL ULTIMO
002000*                        DIA DEL MES RESULTANTE, NO EN EL MISMO
002100*                        DIA DEL MES SIGUIENTE (BUG: 31/03 MENOS
002200*                        1 MES DABA 03/03 EN LUGAR DE 28/02).
002300* 27/11/2023 CPR TP2-G1  SE CORRIGE EL EVALUATE DE LK-CF-UNIDAD:
002400*                        EL TABLERO WEB MANDA EL CODIGO DE UNIDAD
002500*                        EN MINUSCULA (10y/5y/1y/3m/1m) Y EL
002600*                        PROGRAMA COMPARABA CONTRA MAYUSCULA, POR
002700*                        LO QUE TODO PEDIDO CAIA SIEMPRE EN EL
002800*                        WHEN OTHER (1 SEMANA). NO SE TOCA
002900*                        DASHREQ.CPY, EL FORMATO DEL CAMPO YA
003000*                        ERA CORRECTO.
003100*----------------------------------------------------------------*
003200* ESTE SUBPROGRAMA NO LEE NI ESCRIBE ARCHIVOS: RECIBE UNA FECHA
003300* HASTA Y UN CODIGO DE UNIDAD POR LINKAGE Y DEVUELVE LA FECHA
003400* DESDE CALCULADA, TODO EN MEMORIA. LO LLAMA UNICAMENTE VENTCOTZ
003500* DESDE 2400-DERIVAR-DESDE, UNA VEZ POR CADA SOLICITUD DE
003600* TABLERO QUE VIENE SIN FECHA DESDE EXPLICITA.
003700*----------------------------------------------------------------*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. RESTAFEC.
004000 AUTHOR. C. PERDIGUERA.
004100 INSTALLATION. DEPTO DESARROLLO - MESA DE INVERSIONES.
004200 DATE-WRITTEN. 15/11/2023.
004300 DATE-COMPILED.
004400 SECURITY. SIN RESTRICCIONES.
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900*    *** EL SWITCH UPSI-0 DE TRAZA SE DECLARA IGUAL EN TODOS LOS
005000*    *** SUBPROGRAMAS DE ESTA RECONVERSION, AUNQUE HOY NINGUNO
005100*    *** LO CONSULTA - QUEDA LISTO PARA CUANDO SE NECESITE
005200     UPSI-0 IS WS-SW-TRAZA ON STATUS IS WS-SW-TRAZA-ON
005300                          OFF STATUS IS WS-SW-TRAZA-OFF.
005400*----------------------------------------------------------------*
005500 DATA DIVISION.
005600*----------------------------------------------------------------*
005700 WORKING-STORAGE SECTION.
005800*----------------------------------------------------------------*
005900*    TABLA DE TOPES DE DIA POR MES, IDEM CLVALFEC
006000*    (LA TABLA SE REPITE ACA EN VEZ DE COMPARTIRSE POR COPY
006100*    PORQUE CADA SUBPROGRAMA LA USA CON NOMBRES DE CAMPO
006200*    PROPIOS - CRITERIO YA USADO EN ESTE SHOP)
006300*----------------------------------------------------------------*
006400 01  WS-TABLA-MESES-LIT.
006500     05  FILLER                    PIC X(06) VALUE '010031'.
006600     05  FILLER                    PIC X(06) VALUE '020028'.
006700     05  FILLER                    PIC X(06) VALUE '030031'.
006800     05  FILLER                    PIC X(06) VALUE '040030'.
006900     05  FILLER                    PIC X(06) VALUE '050031'.
007000     05  FILLER                    PIC X(06) VALUE '060030'.
007100     05  FILLER                    PIC X(06) VALUE '070031'.
007200     05  FILLER                    PIC X(06) VALUE '080031'.
007300     05  FILLER                    PIC X(06) VALUE '090030'.
007400     05  FILLER                    PIC X(06) VALUE '100031'.
007500     05  FILLER                    PIC X(06) VALUE '110030'.
007600     05  FILLER                    PIC X(06) VALUE '120031'.
007700*    *** REDEFINES PARA PODER BUSCAR POR SUBINDICE DE MES EN VEZ
007800*    *** DE COMPARAR LITERAL POR LITERAL
007900 01  WS-TABLA-MESES REDEFINES WS-TABLA-MESES-LIT.
008000     05  WS-TM-ENTRADA             OCCURS 12 TIMES
008100                                    INDEXED BY WS-TM-IDX.
008200         10  WS-TM-MES             PIC 9(02).
008300         10  WS-TM-ULT-DIA         PIC 9(04).
008400
008500*    *** CANTIDAD DE MESES A RESTAR, RECIBIDA DE 1000-DERIVAR-
008600*    *** DESDE Y CONSUMIDA POR 1100-RESTAR-MESES - ESCALAR
008700*    *** SUELTO A NIVEL 77 COMO EL RESTO DE LOS DATOS DE VIDA
008800*    *** UNICA DE ESTE SUBPROGRAMA
008900 77  WS-MESES-A-RESTAR             PIC S9(04) COMP VALUE ZERO.
009000 01  WS-VAR-AUX.
009100     05  WS-TOTAL-MESES            PIC S9(06) COMP VALUE ZERO.
009200     05  WS-ANIO-CALC              PIC 9(04) VALUE ZEROES.
009300     05  WS-MES-CALC               PIC 9(02) VALUE ZEROES.
009400     05  WS-DIA-TOPE-MES           PIC 9(04) VALUE ZEROES.
009500*    *** LOS TRES RESIDUOS DE ABAJO SE USAN JUNTOS SOLO EN
009600*    *** 1200-CALCULAR-BISIESTO, PERO QUEDAN AGRUPADOS ACA CON
009700*    *** EL RESTO DE LAS VARIABLES DE TRABAJO DEL SUBPROGRAMA
009800     05  WS-RESIDUO-4              PIC 9(04) COMP VALUE ZERO.
009900     05  WS-RESIDUO-100            PIC 9(04) COMP VALUE ZERO.
010000     05  WS-RESIDUO-400            PIC 9(04) COMP VALUE ZERO.
010100     05  WS-ES-BISIESTO            PIC X(01) VALUE 'N'.
010200         88  WS-ANIO-BISIESTO             VALUE 'S'.
010300     05  WS-SW-TRAZA-ON            PIC X(01) VALUE SPACE.
010400     05  WS-SW-TRAZA-OFF           PIC X(01) VALUE SPACE.
010500     05  FILLER                    PIC X(10) VALUE SPACES.
010600*----------------------------------------------------------------*
010700*    UN SOLO GRUPO LK-CALC-FECHA EN LA PROCEDURE DIVISION USING,
010800*    IDEM CLVALFEC Y BUSCOTIZ - EL LLAMADOR (VENTCOTZ) ARMA UN
010900*    WORKING-STORAGE DE IGUAL LAYOUT BYTE A BYTE
011000 LINKAGE SECTION.
011100*    *** EL LLAMADOR (VENTCOTZ) INVOCA ESTE SUBPROGRAMA CON
011200*    *** "CALL 'RESTAFEC' USING WS-CALC-FECHA" DESDE SU PROPIA
011300*    *** RUTINA DE DERIVACION DE FECHA DESDE (2400-DERIVAR-DESDE)
011400 01  LK-CALC-FECHA.
011500*    *** ENTRADA: LA FECHA HASTA (TOPE DE LA VENTANA PEDIDA POR
011600*    *** EL TABLERO) Y EL CODIGO DE UNIDAD DE LA VENTANA
011700     05  LK-CF-ENTRADA.
011800         10  LK-CF-FECHA-HASTA.
011900             15  LK-CF-FH-ANIO     PIC 9(04).
012000             15  FILLER            PIC X       VALUE '-'.
012100             15  LK-CF-FH-MES      PIC 9(02).
012200             15  FILLER            PIC X       VALUE '-'.
012300             15  LK-CF-FH-DIA      PIC 9(02).
012400*    *** vista plana de la fecha hasta
012500         10  LK-CF-FECHA-HASTA-TXT REDEFINES LK-CF-FECHA-HASTA
012600                                   PIC X(10).
012700*    *** '10y'/'5y '/'1y '/'3m '/'1m ' O CUALQUIER OTRO VALOR
012800*    *** (INCLUSO BLANCO) = 1 SEMANA POR DEFECTO - VER EL
012900*    *** REGISTRO DE CAMBIOS DEL 27/11/2023 MAS ARRIBA
013000         10  LK-CF-UNIDAD          PIC X(03).
013100*    *** SALIDA: LA FECHA DESDE CALCULADA, YA LISTA PARA USARSE
013200*    *** COMO EXTREMO INFERIOR DEL RANGO DE COTIZACIONES
013300     05  LK-CF-SALIDA.
013400         10  LK-CF-FECHA-DESDE.
013500*    *** ANIO-MES-DIA, MISMO ORDEN DE CAMPOS QUE LK-CF-FECHA-
013600*    *** HASTA DE ENTRADA - MISMO CRITERIO EN TODO ESTE SHOP
013700             15  LK-CF-FD-ANIO     PIC 9(04).
013800             15  FILLER            PIC X       VALUE '-'.
013900             15  LK-CF-FD-MES      PIC 9(02).
014000             15  FILLER            PIC X       VALUE '-'.
014100             15  LK-CF-FD-DIA      PIC 9(02).
014200*    *** vista plana de la fecha desde calculada
014300         10  LK-CF-FECHA-DESDE-TXT REDEFINES LK-CF-FECHA-DESDE
014400                                   PIC X(10).
014500*----------------------------------------------------------------*
014600 PROCEDURE DIVISION USING LK-CALC-FECHA.
014700*----------------------------------------------------------------*
014800*    PARRAFO PRINCIPAL - UNICA ENTRADA DEL SUBPROGRAMA. LA
014900*    DERIVACION DE LA FECHA DESDE SEGUN LA UNIDAD PEDIDA VIVE
015000*    TODA EN 1000-DERIVAR-DESDE Y SUS SUBORDINADOS
015100
015200     PERFORM 1000-DERIVAR-DESDE
015300        THRU 1000-DERIVAR-DESDE-FIN.
015400
015500*    *** UNA SOLA LLAMADA POR EJECUCION - EL LLAMADOR (VENTCOTZ)
015600*    *** REPITE EL CALL POR CADA SOLICITUD DE TABLERO QUE ARMA
015700     GOBACK.
015800
015900*----------------------------------------------------------------*
016000*    TABLA DE UNIDADES DEL VISOR - "ANIOS/MESES/DEFAULT SEMANA"
016100*----------------------------------------------------------------*
016200 1000-DERIVAR-DESDE.
016300*    *** SE ARRANCA COPIANDO LA FECHA HASTA A LA FECHA DESDE -
016400*    *** SI LA UNIDAD RESULTA DESCONOCIDA (WHEN OTHER) IGUAL
016500*    *** QUEDA UNA FECHA DESDE VALIDA, AUNQUE SEA POR DEFECTO
016600
016700     MOVE LK-CF-FECHA-HASTA TO LK-CF-FECHA-DESDE.
016800
016900*    *** EL TABLERO WEB MANDA EL CODIGO DE UNIDAD EN MINUSCULA
017000*    *** (WS-VEN-UNIDAD DE DASHREQ.CPY) - NO SE PASA A MAYUSCULA
017100*    *** PARA NO OCULTAR UN CODIGO MAL FORMADO EN EL PEDIDO
017200     EVALUATE LK-CF-UNIDAD
017300*    *** 10 ANIOS = 120 MESES
017400         WHEN '10y'
017500              MOVE 120 TO WS-MESES-A-RESTAR
017600              PERFORM 1100-RESTAR-MESES
017700                 THRU 1100-RESTAR-MESES-FIN
017800*    *** 5 ANIOS = 60 MESES
017900         WHEN '5y '
018000              MOVE 60  TO WS-MESES-A-RESTAR
018100              PERFORM 1100-RESTAR-MESES
018200                 THRU 1100-RESTAR-MESES-FIN
018300*    *** 1 ANIO = 12 MESES
018400         WHEN '1y '
018500              MOVE 12  TO WS-MESES-A-RESTAR
018600              PERFORM 1100-RESTAR-MESES
018700                 THRU 1100-RESTAR-MESES-FIN
018800*    *** 3 MESES
018900         WHEN '3m '
019000              MOVE 3   TO WS-MESES-A-RESTAR
019100              PERFORM 1100-RESTAR-MESES
019200                 THRU 1100-RESTAR-MESES-FIN
019300*    *** 1 MES
019400         WHEN '1m '
019500              MOVE 1   TO WS-MESES-A-RESTAR
019600              PERFORM 1100-RESTAR-MESES
019700                 THRU 1100-RESTAR-MESES-FIN
019800         WHEN OTHER
019900*    *** CUALQUIER OTRA UNIDAD (O EN BLANCO) = 1 SEMANA
020000              PERFORM 1500-RESTAR-SEMANA
020100                 THRU 1500-RESTAR-SEMANA-FIN
020200     END-EVALUATE.
020300
020400*    *** NO HAY VALIDACION DE LK-CF-UNIDAD MAS ALLA DEL EVALUATE
020500*    *** DE ARRIBA - SI VIENE UN CODIGO QUE NO SE RECONOCE, LA
020600*    *** POLITICA ES DEGRADAR A 1 SEMANA, NO RECHAZAR EL PEDIDO
020700 1000-DERIVAR-DESDE-FIN.
020800     EXIT.
020900
021000*----------------------------------------------------------------*
021100*    RESTA WS-MESES-A-RESTAR MESES, CONSERVANDO EL DIA Y
021200*    RECORTANDOLO AL ULTIMO DIA DEL MES RESULTANTE SI HACE FALTA
021300*----------------------------------------------------------------*
021400 1100-RESTAR-MESES.
021500*    *** SE PASA TODO A UN CONTADOR CORRIDO DE MESES DESDE UN
021600*    *** ORIGEN ARBITRARIO (ANIO*12+MES) PARA PODER RESTAR
021700*    *** MESES SIN PREOCUPARSE DE EN QUE ANIO CAE EL RESULTADO -
021800*    *** LA DIVISION ENTERA DE VUELTA A ANIO/MES DE ABAJO HACE
021900*    *** EL "PRESTAMO" DE ANIO AUTOMATICAMENTE
022000
022100     COMPUTE WS-TOTAL-MESES =
022200         (LK-CF-FH-ANIO * 12 + LK-CF-FH-MES - 1)
022300         - WS-MESES-A-RESTAR.
022400
022500     COMPUTE WS-ANIO-CALC = WS-TOTAL-MESES / 12.
022600     COMPUTE WS-MES-CALC  = WS-TOTAL-MESES
022700                           - (WS-ANIO-CALC * 12) + 1.
022800
022900*    *** EL DIA SE COPIA TAL CUAL DE LA FECHA HASTA - SE RECORTA
023000*    *** MAS ABAJO SI NO ENTRA EN EL MES RESULTANTE
023100     MOVE WS-ANIO-CALC TO LK-CF-FD-ANIO.
023200     MOVE WS-MES-CALC  TO LK-CF-FD-MES.
023300     MOVE LK-CF-FH-DIA TO LK-CF-FD-DIA.
023400
023500     PERFORM 1200-CALCULAR-BISIESTO
023600        THRU 1200-CALCULAR-BISIESTO-FIN.
023700
023800     PERFORM 1300-TOPE-DEL-MES
023900        THRU 1300-TOPE-DEL-MES-FIN
024000       USING LK-CF-FD-ANIO LK-CF-FD-MES.
024100
024200*    *** CORRECCION DEL 21/11/2023 (VER REGISTRO DE CAMBIOS): SI
024300*    *** EL DIA ORIGINAL NO ENTRA EN EL MES RESULTANTE, SE
024400*    *** RECORTA AL ULTIMO DIA DE ESE MES EN VEZ DE DESBORDAR
024500*    *** AL MES SIGUIENTE
024600     IF LK-CF-FD-DIA > WS-DIA-TOPE-MES                            211123RB
024700         MOVE WS-DIA-TOPE-MES TO LK-CF-FD-DIA                     211123RB
024800     END-IF.                                                      211123RB
024900
025000 1100-RESTAR-MESES-FIN.
025100     EXIT.
025200
025300*----------------------------------------------------------------*
025400*    ANIO BISIESTO: DIVISIBLE POR 4, NO POR 100 SALVO QUE
025500*    TAMBIEN SEA DIVISIBLE POR 400 (SOBRE EL ANIO YA CALCULADO)
025600*----------------------------------------------------------------*
025700 1200-CALCULAR-BISIESTO.
025800*    *** MISMA REGLA DE CLVALFEC (4-100-400), APLICADA ACA SOBRE
025900*    *** EL ANIO YA CALCULADO EN 1100-RESTAR-MESES, NO SOBRE EL
026000*    *** ANIO ORIGINAL DE LA SOLICITUD
026100
026200     MOVE 'N' TO WS-ES-BISIESTO.
026300     DIVIDE LK-CF-FD-ANIO BY 4 GIVING WS-RESIDUO-4
026400         REMAINDER WS-RESIDUO-4.
026500     DIVIDE LK-CF-FD-ANIO BY 100 GIVING WS-RESIDUO-100
026600         REMAINDER WS-RESIDUO-100.
026700     DIVIDE LK-CF-FD-ANIO BY 400 GIVING WS-RESIDUO-400
026800         REMAINDER WS-RESIDUO-400.
026900
027000     IF WS-RESIDUO-4 = 0
027100         IF WS-RESIDUO-100 NOT = 0 OR WS-RESIDUO-400 = 0
027200             MOVE 'S' TO WS-ES-BISIESTO
027300         END-IF
027400     END-IF.
027500
027600 1200-CALCULAR-BISIESTO-FIN.
027700     EXIT.
027800
027900*----------------------------------------------------------------*
028000*    UBICA EN LA TABLA EL TOPE DE DIA DEL MES/ANIO RECIBIDO
028100*    (WS-ANIO-BISIESTO YA DEBE ESTAR CALCULADO)
028200*----------------------------------------------------------------*
028300 1300-TOPE-DEL-MES.
028400*    *** RECIBE MES Y ANIO POR PARAMETRO PORQUE LO LLAMAN TANTO
028500*    *** 1100-RESTAR-MESES COMO 1500-RESTAR-SEMANA, CADA UNO
028600*    *** CON SU PROPIO MES/ANIO YA CALCULADO
028700
028800     SET WS-TM-IDX TO WS-MES-CALC.
028900     MOVE WS-TM-ULT-DIA (WS-TM-IDX) TO WS-DIA-TOPE-MES.
029000
029100*    *** IDEM CLVALFEC: FEBRERO EN BISIESTO PASA DE 28 A 29
029200     IF WS-MES-CALC = 2 AND WS-ANIO-BISIESTO
029300         MOVE 29 TO WS-DIA-TOPE-MES
029400     END-IF.
029500
029600 1300-TOPE-DEL-MES-FIN.
029700     EXIT.
029800
029900*----------------------------------------------------------------*
030000*    RESTA 7 DIAS CORRIDOS, CON UN SOLO PRESTAMO AL MES ANTERIOR
030100*    COMO MAXIMO (7 ES MENOR QUE CUALQUIER MES COMPLETO)
030200*----------------------------------------------------------------*
030300 1500-RESTAR-SEMANA.
030400*    *** CASO SIMPLE: EL DIA SOPORTA RESTAR 7 SIN CRUZAR DE MES
030500
030600     IF LK-CF-FH-DIA > 7
030700         COMPUTE LK-CF-FD-DIA = LK-CF-FH-DIA - 7
030800     ELSE
030900*    *** CASO CON PRESTAMO: HAY QUE PASAR AL MES ANTERIOR (Y
031000*    *** EVENTUALMENTE AL ANIO ANTERIOR SI EL MES ERA ENERO)
031100         MOVE LK-CF-FH-ANIO TO WS-ANIO-CALC
031200         MOVE LK-CF-FH-MES  TO WS-MES-CALC
031300
031400         IF WS-MES-CALC = 1
031500             MOVE 12 TO WS-MES-CALC
031600             COMPUTE WS-ANIO-CALC = WS-ANIO-CALC - 1
031700         ELSE
031800             COMPUTE WS-MES-CALC = WS-MES-CALC - 1
031900         END-IF
032000
032100         MOVE WS-ANIO-CALC TO LK-CF-FD-ANIO
032200         MOVE WS-MES-CALC  TO LK-CF-FD-MES
032300
032400         PERFORM 1200-CALCULAR-BISIESTO
032500            THRU 1200-CALCULAR-BISIESTO-FIN
032600
032700         PERFORM 1300-TOPE-DEL-MES
032800            THRU 1300-TOPE-DEL-MES-FIN
032900           USING LK-CF-FD-ANIO LK-CF-FD-MES
033000
033100*    *** EL DIA RESULTANTE ES EL TOPE DEL MES ANTERIOR MENOS LO
033200*    *** QUE FALTABA PARA LLEGAR A 7 (EJ: DIA 3 MENOS 7 = TOPE
033300*    *** DEL MES ANTERIOR MENOS 4)
033400         COMPUTE LK-CF-FD-DIA =
033500             WS-DIA-TOPE-MES + LK-CF-FH-DIA - 7
033600     END-IF.
033700
033800 1500-RESTAR-SEMANA-FIN.
033900     EXIT.
034000
034100*----------------------------------------------------------------*
034200* FIN DEL SUBPROGRAMA. NO SE ABRIO NINGUN ARCHIVO NI SE HIZO
034300* NINGUN ACCESO A BASE, ASI QUE NO HAY NADA QUE CERRAR ANTES
034400* DEL GOBACK.
034500*----------------------------------------------------------------*
034600 END PROGRAM RESTAFEC.
