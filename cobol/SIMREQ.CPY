000100******************************************************************
000200* COPY        : SIMREQ.CPY
000300* DESCRIPCION : LAYOUT DEL PEDIDO DE SIMULACION DE COMPRA/VENTA
000400*             : DE ORO, USADO POR EL ARCHIVO SIMREQ
000500*             : (ENT-SOLICITUD-SIM) DEL PROGRAMA SIMULORO.
000600******************************************************************
000700 01  WS-SOL-REGISTRO.
000800     05  WS-SOL-FEC-COMPRA.
000900         10  WS-SOL-FC-ANIO            PIC 9(04).
001000         10  FILLER                    PIC X       VALUE '-'.
001100         10  WS-SOL-FC-MES             PIC 9(02).
001200         10  FILLER                    PIC X       VALUE '-'.
001300         10  WS-SOL-FC-DIA             PIC 9(02).
001400     05  WS-SOL-FEC-COMPRA-TXT REDEFINES WS-SOL-FEC-COMPRA
001500                                     PIC X(10).
001600     05  WS-SOL-FEC-VENTA.
001700         10  WS-SOL-FV-ANIO            PIC 9(04).
001800         10  FILLER                    PIC X       VALUE '-'.
001900         10  WS-SOL-FV-MES             PIC 9(02).
002000         10  FILLER                    PIC X       VALUE '-'.
002100         10  WS-SOL-FV-DIA             PIC 9(02).
002200     05  WS-SOL-FEC-VENTA-TXT REDEFINES WS-SOL-FEC-VENTA
002300                                     PIC X(10).
002400     05  WS-SOL-IMPORTE-INICIAL       PIC S9(13)V9(02).
002500     05  FILLER                       PIC X(15)   VALUE SPACES.
