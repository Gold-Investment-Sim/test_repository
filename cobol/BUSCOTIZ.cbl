000100******************************************************************
000200* PROGRAM-ID  : BUSCOTIZ
000300* AUTHOR      : N. BERGE
000400* INSTALLATION: DEPTO DESARROLLO - MESA DE INVERSIONES
000500* DATE-WRITTEN: 12/03/1994
000600* DATE-COMPILED:
000700* SECURITY    : SIN RESTRICCIONES
000800*----------------------------------------------------------------*
000900* REGISTRO DE CAMBIOS
001000*----------------------------------------------------------------*
001100* 12/03/1994 NBG TP-036  VERSION INICIAL: LECTURA RANDOM DEL
001200*                        MAESTRO DE TARJETAS (MAESTARJ) POR CLAVE
001300*                        VSAM, DEVOLVIA LOS DATOS DEL TITULAR.
001400* 08/09/1995 RGB TP-041  SE AGREGAN CODIGOS DE FILE STATUS PARA
001500*                        CLAVE INVALIDA Y CLAVE NO ENCONTRADA.
001600* 19/02/2001 CPR TP-058  REVISION GENERAL, SIN CAMBIOS DE FONDO.
001700* 05/08/2005 RBB TP-066  SE AGREGA TRAZA DE DEPURACION OPCIONAL.
001800* 04/10/2023 RBB TP2-G1  RECONVERSION: EL SUBPROGRAMA DEJA DE
001900*                        LEER EL MAESTRO DE TARJETAS POR VSAM Y
002000*                        PASA A BUSCAR UNA COTIZACION DE ORO POR
002100*                        FECHA EXACTA DENTRO DE LA TABLA QUE YA
002200*                        JUNTO EL PROGRAMA LLAMANTE (LA CONSULTA
002300*                        A COTIZACIONES ES SIEMPRE UN RANGO DE
002400*                        FECHAS YA LEIDO EN SECUENCIA, NO HACE
002500*                        FALTA UN ARCHIVO INDEXADO). NO SE
002600*                        ADMITE COINCIDENCIA APROXIMADA: SI NO
002700*                        HAY FECHA EXACTA, SE INFORMA NO HALLADA.
002800* 17/11/2023 NBG TP2-G1  SE RENOMBRA EL SUBPROGRAMA DE MAESTARJ
002900*                        A BUSCOTIZ Y SE ACTUALIZA EL LLAMADOR
003000*                        (SIMULORO).
003100*----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. BUSCOTIZ.                                            171123NB
003400 AUTHOR. N. BERGE.
003500 INSTALLATION. DEPTO DESARROLLO - MESA DE INVERSIONES.
003600 DATE-WRITTEN. 12/03/1994.
003700 DATE-COMPILED.
003800 SECURITY. SIN RESTRICCIONES.
003900*----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS WS-SW-TRAZA ON STATUS IS WS-SW-TRAZA-ON
004400                          OFF STATUS IS WS-SW-TRAZA-OFF.
004500*----------------------------------------------------------------*
004600 DATA DIVISION.
004700*----------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004850*    *** CONTADOR DE BUSQUEDA Y SWITCH DE HALLAZGO, DE USO Y
004860*    *** VIDA UNICOS DE ESTE SUBPROGRAMA - NIVEL 77 COMO USA
004870*    *** EL SHOP PARA ESCALARES SUELTOS (VER WS-NUM-TARJETA DE
004880*    *** MAESTARJ)
004890 77  WS-IDX-BUS                    PIC S9(08) COMP VALUE ZERO.
004895 77  WS-ENCONTRO-SW                PIC X(01) VALUE 'N'.
004896     88  WS-YA-ENCONTRO                     VALUE 'S'.
004900 01  WS-VAR-AUX.
005300     05  WS-SW-TRAZA-ON            PIC X(01) VALUE SPACE.
005400     05  WS-SW-TRAZA-OFF           PIC X(01) VALUE SPACE.
005500     05  FILLER                    PIC X(10) VALUE SPACES.
005600*----------------------------------------------------------------*
005605*    ESTE SUBPROGRAMA NO ABRE ARCHIVOS NI TOCA BASE DE DATOS -
005606*    TODA LA COTIZACION YA VIENE LEIDA POR EL LLAMANTE (SIMULORO)
005607*    Y SOLO SE HACE LA BUSQUEDA EN MEMORIA, POR ESO NO HAY
005608*    FILE SECTION EN ESTE PROGRAMA
005610*    UN SOLO GRUPO LK-BUSQUEDA EN LA PROCEDURE DIVISION USING,
005620*    IDEM CLVALFEC - EL LLAMADOR ARMA UN WORKING-STORAGE DE
005630*    IGUAL LAYOUT BYTE A BYTE Y LO PASA ENTERO EN EL CALL
005640*----------------------------------------------------------------*
005700 LINKAGE SECTION.
005800 01  LK-BUSQUEDA.
005810*    *** DATOS DE ENTRADA: LA FECHA BUSCADA Y LA SUBTABLA DE
005820*    *** COTIZACIONES YA FILTRADA POR EL LLAMADOR AL RANGO
005830*    *** COMPRA-VENTA DE LA SOLICITUD
005900     05  LK-BUS-ENTRADA.
006000         10  LK-BUS-FECHA-BUSCADA.
006100             15  LK-BUS-FB-ANIO    PIC 9(04).
006200             15  FILLER            PIC X       VALUE '-'.
006300             15  LK-BUS-FB-MES     PIC 9(02).
006400             15  FILLER            PIC X       VALUE '-'.
006500             15  LK-BUS-FB-DIA     PIC 9(02).
006600*    *** vista plana de la fecha buscada
006700         10  LK-BUS-FECHA-BUSCADA-TXT
006800                          REDEFINES LK-BUS-FECHA-BUSCADA
006900                                   PIC X(10).
007000         10  LK-BUS-CANT-COTIZ     PIC S9(08) COMP.
007100         10  LK-BUS-TABLA-COTIZ.
007200             15  LK-BUS-COTIZ-ENTRADA OCCURS 3660 TIMES
007300                                    INDEXED BY LK-BUS-IDX.
007400*    *** MISMO LAYOUT QUE COTIZA.CPY, REPETIDO A MANO PORQUE LOS
007500*    *** NUMEROS DE NIVEL DEL COPY NO ENTRAN DEBAJO DE UN OCCURS
007600                 20  LK-BUS-COT-FECHA.
007700                     25  LK-BUS-COT-FEC-ANIO   PIC 9(04).
007800                     25  FILLER                PIC X VALUE '-'.
007900                     25  LK-BUS-COT-FEC-MES    PIC 9(02).
008000                     25  FILLER                PIC X VALUE '-'.
008100                     25  LK-BUS-COT-FEC-DIA    PIC 9(02).
008200                 20  LK-BUS-COT-FECHA-TXT
008300                             REDEFINES LK-BUS-COT-FECHA
008400                                       PIC X(10).
008500                 20  LK-BUS-COT-TIPO-CAMBIO    PIC S9(05)V9(02).
008600                 20  LK-BUS-COT-VIX            PIC S9(03)V9(02).
008700                 20  LK-BUS-COT-VOL-ETF        PIC S9(12).
008800                 20  LK-BUS-COT-CIERRE-ORO     PIC S9(09)V9(02).
008900                 20  FILLER                    PIC X(15)
009000                                                VALUE SPACES.
009010*    *** DATOS DE SALIDA: SI SE HALLO O NO LA FECHA EXACTA Y EL
009020*    *** PRECIO DE CIERRE DEL ORO ESE DIA (SPACES/ZEROES SI NO
009030*    *** SE HALLO - EL LLAMADOR ES QUIEN DECIDE QUE HACER)
009100     05  LK-BUS-SALIDA.
009200         10  LK-BUS-ENCONTRADO     PIC X(01).
009300             88  LK-BUS-COTIZ-HALLADA        VALUE 'S'.
009400             88  LK-BUS-COTIZ-NO-HALLADA     VALUE 'N'.
009500         10  LK-BUS-PRECIO-ORO     PIC S9(09)V9(02).
009600*    *** vista plana del resultado, para limpiarlo de una vez
009700     05  LK-BUS-SALIDA-TXT REDEFINES LK-BUS-SALIDA
009800                                   PIC X(12).
009900*----------------------------------------------------------------*
010000 PROCEDURE DIVISION USING LK-BUSQUEDA.
010100*----------------------------------------------------------------*
010110*    PARRAFO PRINCIPAL - UNICO PUNTO DE ENTRADA DEL SUBPROGRAMA.
010120*    NO HAY MAS TRABAJO QUE HACER ACA: TODA LA LOGICA DE
010130*    BUSQUEDA VIVE EN 1000-BUSCAR-COTIZACION, PARA QUE SEA FACIL
010140*    DE SEGUIR DESDE UN LISTADO DE COMPILACION.
010200
010300     PERFORM 1000-BUSCAR-COTIZACION
010400        THRU 1000-BUSCAR-COTIZACION-FIN.
010500
010510*    *** UNA SOLA LLAMADA POR EJECUCION - NO HAY LAZO EXTERNO,
010520*    *** EL LLAMADOR REPITE EL CALL POR CADA FECHA QUE NECESITE
010600     GOBACK.
010700
010800*----------------------------------------------------------------*
010900*    RECORRE LA TABLA DE COTIZACIONES YA LEIDAS EN RANGO Y
011000*    BUSCA LA FECHA EXACTA (NO HAY COINCIDENCIA APROXIMADA)
011100*----------------------------------------------------------------*
011200 1000-BUSCAR-COTIZACION.
011210*    *** SE ARRANCA SIEMPRE DESDE "NO HALLADA" - SI NO SE
011220*    *** ENCUENTRA LA FECHA EXACTA EN EL LAZO DE ABAJO, ESTOS
011230*    *** VALORES INICIALES QUEDAN COMO RESULTADO FINAL
011300
011400     MOVE 'N' TO LK-BUS-ENCONTRADO.
011500     MOVE ZEROES TO LK-BUS-PRECIO-ORO.
011600     MOVE 'N' TO WS-ENCONTRO-SW.
011700
011710*    *** RECORRIDO SECUENCIAL DE LA SUBTABLA YA ACOTADA POR EL
011720*    *** LLAMADOR (COMPRA-VENTA) - SE CORTA APENAS SE ENCUENTRA
011730*    *** LA FECHA, NO HACE FALTA SEGUIR RECORRIENDO EL RESTO
011800     PERFORM 1100-COMPARAR-FECHA
011900        THRU 1100-COMPARAR-FECHA-FIN
012000       VARYING WS-IDX-BUS FROM 1 BY 1
012100         UNTIL WS-IDX-BUS > LK-BUS-CANT-COTIZ
012200            OR WS-YA-ENCONTRO.
012300
012400 1000-BUSCAR-COTIZACION-FIN.
012500     EXIT.
012600
012700*----------------------------------------------------------------*
012710*    COMPARA UN ELEMENTO DE LA TABLA CONTRA LA FECHA BUSCADA.
012720*    LA COMPARACION ES POR LA VISTA REDEFINIDA EN TEXTO PLANO
012730*    (10 BYTES AAAA-MM-DD) PARA EVITAR TENER QUE COMPARAR
012740*    ANIO, MES Y DIA POR SEPARADO EN TRES IF ANIDADOS
012800 1100-COMPARAR-FECHA.
012900
013000     IF LK-BUS-COT-FECHA-TXT (WS-IDX-BUS) =
013100                                  LK-BUS-FECHA-BUSCADA-TXT
013200         MOVE 'S'                       TO LK-BUS-ENCONTRADO
013300         MOVE 'S'                       TO WS-ENCONTRO-SW
013400         MOVE LK-BUS-COT-CIERRE-ORO (WS-IDX-BUS)
013500                                      TO LK-BUS-PRECIO-ORO
013600*    *** NO HACE FALTA UN ELSE: SI NO COINCIDE, LK-BUS-ENCONTRADO
013610*    *** SIGUE EN 'N' TAL COMO LO DEJO 1000-BUSCAR-COTIZACION
013700     END-IF.
013800 1100-COMPARAR-FECHA-FIN.
013900     EXIT.
014000
014100*----------------------------------------------------------------*
014200 END PROGRAM BUSCOTIZ.
