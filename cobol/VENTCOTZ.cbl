000100******************************************************************
000200* PROGRAM-ID  : VENTCOTZ
000300* AUTHOR      : N. BERGE
000400* INSTALLATION: DEPTO DESARROLLO - MESA DE INVERSIONES
000500* DATE-WRITTEN: 09/06/1997
000600* DATE-COMPILED:
000700* SECURITY    : SIN RESTRICCIONES
000800******************************************************************
000900*----------------------------------------------------------------*
001000* REGISTRO DE CAMBIOS
001100*----------------------------------------------------------------*
001200* 09/06/1997 NBG TP-112  VERSION INICIAL: LISTADO DE SALDOS DE
001300*                        CAJA DE AHORRO EN ORO PARA EL TABLERO
001400*                        GERENCIAL, ULTIMOS 30 DIAS FIJOS.
001500* 12/01/1999 SUR Y2K-005 REVISION FIN DE SIGLO SOBRE EL RANGO DE
001600*                        FECHAS DEL TABLERO.
001700* 27/06/2004 RGB TP-129  SE PARAMETRIZA LA CANTIDAD DE DIAS DEL
001800*                        RANGO POR PEDIDO, EN LUGAR DEL FIJO DE
001900*                        30 DIAS.
002000* 15/10/2012 CPR TP-151  REVISION GENERAL DE COMENTARIOS Y
002100*                        NUMERACION DE PARRAFOS.
002200* 04/10/2023 RBB TP2-G1  RECONVERSION: EL PROGRAMA DEJA DE
002300*                        LISTAR SALDOS DE CAJA DE AHORRO Y PASA A
002400*                        EXTRAER LA VENTANA DE COTIZACIONES DE
002500*                        ORO (TIPO DE CAMBIO, VIX, VOLUMEN ETF,
002600*                        CIERRE) ENTRE UNA FECHA DESDE Y UNA
002700*                        FECHA HASTA, PARA EL TABLERO WEB.
002800* 12/11/2023 NBG TP2-G1  SE AGREGA LA DERIVACION AUTOMATICA DE LA
002900*                        FECHA DESDE A PARTIR DE UN CODIGO DE
003000*                        UNIDAD (10Y/5Y/1Y/3M/1M) CUANDO EL
003100*                        PEDIDO NO LA TRAE EXPLICITA, LLAMANDO AL
003200*                        NUEVO SUBPROGRAMA RESTAFEC.
003300* 19/11/2023 SUR TP2-G1  LA COLUMNA DE CIERRE PREDICHO SE DEJA
003400*                        SIEMPRE EN BLANCO: EL TABLERO NO CALCULA
003500*                        PREDICCION EN ESTA ETAPA.
003600*----------------------------------------------------------------*
003700* PROGRAMA DE SOPORTE AL TABLERO WEB DE LA MESA DE INVERSIONES.
003800* LEE UN PEDIDO DE VENTANA (DASHREQ), DETERMINA LA FECHA DESDE
003900* (EXPLICITA O DERIVADA POR RESTAFEC A PARTIR DE UN CODIGO DE
004000* UNIDAD) Y EMITE UNA FILA POR CADA DIA COTIZADO ENTRE DESDE Y
004100* HASTA (DASHOUT), PARA QUE EL TABLERO GRAFIQUE LA EVOLUCION. NO
004200* SIMULA COMPRA NI VENTA DE ORO - ESO LO HACE SIMULORO POR
004300* SEPARADO, SOBRE LOS MISMOS ARCHIVOS DE COTIZACIONES.
004400*----------------------------------------------------------------*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. VENTCOTZ.
004700 AUTHOR. N. BERGE.
004800 INSTALLATION. DEPTO DESARROLLO - MESA DE INVERSIONES.
004900 DATE-WRITTEN. 09/06/1997.
005000 DATE-COMPILED.
005100 SECURITY. SIN RESTRICCIONES.
005200*----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600*    *** C01 QUEDA DECLARADO POR SI ALGUN DIA SE AGREGA UN
005700*    *** LISTADO IMPRESO DE LA VENTANA - HOY NO SE USA
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 IS WS-SW-TRAZA ON STATUS IS WS-SW-TRAZA-ON
006000                          OFF STATUS IS WS-SW-TRAZA-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300
006400 FILE-CONTROL.
006500
006600*    *** PEDIDO DE VENTANA QUE ARMA EL TABLERO WEB: FECHA HASTA
006700*    *** OBLIGATORIA, FECHA DESDE Y UNIDAD OPCIONALES - VER
006800*    *** DASHREQ.CPY
006900     SELECT ENT-SOLICITUD-VEN
007000         ASSIGN TO 'DASHREQ'
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-SOLICITUD-VEN.
007300
007400*    *** MISMO ARCHIVO MAESTRO DE COTIZACIONES QUE USA SIMULORO -
007500*    *** SE CARGA COMPLETO EN 1300-CARGAR-COTIZACIONES
007600     SELECT ENT-COTIZACIONES
007700         ASSIGN TO 'QUOTES'
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-COTIZACIONES.
008000
008100*    *** UNA FILA POR CADA DIA COTIZADO DENTRO DEL RANGO DESDE/
008200*    *** HASTA DEL PEDIDO, PARA QUE EL TABLERO GRAFIQUE
008300     SELECT SAL-VENTANA
008400         ASSIGN TO 'DASHOUT'
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-VENTANA.
008700
008800*----------------------------------------------------------------*
008900 DATA DIVISION.
009000
009100 FILE SECTION.
009200
009300*    *** LAYOUT DEL PEDIDO DE VENTANA - VER DASHREQ.CPY
009400 FD  ENT-SOLICITUD-VEN.
009500     COPY DASHREQ.
009600
009700*    *** LAYOUT DE UNA COTIZACION DIARIA - VER COTIZA.CPY
009800 FD  ENT-COTIZACIONES.
009900     COPY COTIZA.
010000
010100*    *** SALIDA DE VENTANA: SE ARMA COMO GRUPO EN WORKING-STORAGE
010200*    *** (WS-RES-VENTANA DE SALIDAS.CPY) Y SE MUEVE A ESTE FD
010300*    *** RECIEN AL MOMENTO DE GRABAR
010400 FD  SAL-VENTANA.
010500 01  WS-SAL-VENTANA                       PIC X(065).
010600
010700*----------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900*----------------------------------------------------------------*
011000*    LAYOUT DE SALIDA (SOLO SE USA EL GRUPO DE VENTANA EN ESTE
011100*    PROGRAMA - LOS DE RESULTADO E HISTORIA LOS USA SIMULORO)
011200*----------------------------------------------------------------*
011300     COPY SALIDAS.
011400*----------------------------------------------------------------*
011500*    VARIABLES FILE STATUS ENTRADA/SALIDA
011600*----------------------------------------------------------------*
011700 01  FS-STATUS.
011800*    *** UN CAMPO DE DOS POSICIONES POR ARCHIVO, CON SUS 88 DE
011900*    *** OK/EOF/NO-ENCONTRADO SEGUN LOS VALORES ESTANDAR
012000     05  FS-SOLICITUD-VEN               PIC X(02).
012100         88  FS-SOLICITUD-VEN-OK               VALUE '00'.
012200         88  FS-SOLICITUD-VEN-EOF              VALUE '10'.
012300         88  FS-SOLICITUD-VEN-NFD              VALUE '35'.
012400     05  FS-COTIZACIONES                PIC X(02).
012500         88  FS-COTIZACIONES-OK                VALUE '00'.
012600         88  FS-COTIZACIONES-EOF               VALUE '10'.
012700         88  FS-COTIZACIONES-NFD               VALUE '35'.
012800     05  FS-VENTANA                     PIC X(02).
012900         88  FS-VENTANA-OK                     VALUE '00'.
013000     05  FILLER                        PIC X(02).
013100*----------------------------------------------------------------*
013200*    TABLA MAESTRA DE COTIZACIONES, CARGADA UNA SOLA VEZ AL
013300*    INICIO DEL PROGRAMA (HASTA 3660 REGISTROS = 10 ANIOS)
013400*----------------------------------------------------------------*
013500 01  WS-TABLA-MAESTRA-COTIZ.
013600     05  WS-TM-ENTRADA                  OCCURS 3660 TIMES
013700*    *** 3660 = APROX 10 ANIOS DE DIAS HABILES DE COTIZACION, EL
013800*    *** HORIZONTE MAXIMO QUE ADMITE LA MESA DE INVERSIONES
013900                                         INDEXED BY WS-TM-IDX.
014000*    *** MISMO LAYOUT QUE COTIZA.CPY, REPETIDO A MANO PORQUE LOS
014100*    *** NUMEROS DE NIVEL DEL COPY NO ENTRAN DEBAJO DE UN OCCURS
014200         10  WS-TM-COT-FECHA.
014300             15  WS-TM-COT-FEC-ANIO      PIC 9(04).
014400             15  FILLER                  PIC X       VALUE '-'.
014500             15  WS-TM-COT-FEC-MES       PIC 9(02).
014600             15  FILLER                  PIC X       VALUE '-'.
014700             15  WS-TM-COT-FEC-DIA       PIC 9(02).
014800         10  WS-TM-COT-FECHA-TXT REDEFINES WS-TM-COT-FECHA
014900*    *** VISTA ALTERNATIVA COMO TEXTO PLANO AAAA-MM-DD, PARA
015000*    *** COMPARAR CONTRA EL RANGO DESDE/HASTA CON UN SOLO IF
015100                                         PIC X(10).
015200         10  WS-TM-COT-TIPO-CAMBIO       PIC S9(05)V9(02).
015300*    *** TIPO DE CAMBIO DEL DIA - VIAJA TAL CUAL A LA FILA DE VENTANA
015400         10  WS-TM-COT-VIX               PIC S9(03)V9(02).
015500*    *** INDICE DE VOLATILIDAD DEL DIA - IDEM, VIAJA TAL CUAL
015600         10  WS-TM-COT-VOL-ETF           PIC S9(12).
015700*    *** VOLUMEN OPERADO DEL ETF DE REFERENCIA - IDEM
015800         10  WS-TM-COT-CIERRE-ORO        PIC S9(09)V9(02).
015900*    *** PRECIO DE CIERRE DEL ORO DEL DIA - IDEM
016000         10  FILLER                      PIC X(15) VALUE SPACES.
016100
016200*    *** CANTIDAD DE COTIZACIONES CARGADAS EN LA TABLA MAESTRA -
016300*    *** ESCALAR SUELTO A NIVEL 77, SIN GRUPO, COMO SE ESTILA EN
016400*    *** ESTE SHOP PARA CONTADORES DE VIDA UNICA DEL PROGRAMA
016500 77  WS-CANT-MAESTRA                   PIC S9(08) COMP VALUE ZERO.
016600 01  WS-VAR-AUX.
016700     05  WS-TOTAL-SOLICITUDES           PIC 9(06)       VALUE ZERO.
016800*    *** CONTADORES PARA EL RESUMEN POR CONSOLA DE 3000
016900     05  WS-TOTAL-FILAS-EMITIDAS        PIC 9(06)       VALUE ZERO.
017000     05  WS-TOTAL-DESCARTADAS           PIC 9(06)       VALUE ZERO.
017100     05  FILLER                         PIC X(10) VALUE SPACES.
017200*    *** SWITCH UPSI-0 DE TRAZA - NIVEL 77 SUELTO, IDEM RESTO
017300*    *** DE LOS SUBPROGRAMAS DE ESTE SHOP
017400 77  WS-SW-TRAZA-ON                     PIC X(01) VALUE SPACE.
017500 77  WS-SW-TRAZA-OFF                    PIC X(01) VALUE SPACE.
017600*----------------------------------------------------------------*
017700*    AREA DE VALIDACION DE FECHA - COPIA EXACTA DEL LAYOUT DE
017800*    LK-VAL-FECHA DE CLVALFEC, PARA EL CALL
017900*----------------------------------------------------------------*
018000 01  WS-VAL-FECHA.
018100     05  WS-VF-ENTRADA.
018200         10  WS-VF-FEC-I.
018300*    *** FECHA A VALIDAR, DESARMADA ANIO/MES/DIA - EN ESTE PROGRAMA
018400*    *** SOLO SE VALIDA LA FECHA HASTA, LA DESDE (SI VIENE EXPLICITA)
018500*    *** NO SE REVALIDA
018600             15  WS-VF-AAAA-I           PIC 9(04).
018700             15  WS-VF-MM-I             PIC 9(02).
018800             15  WS-VF-DD-I             PIC 9(02).
018900     05  WS-VF-SALIDA.
019000         10  WS-VF-VALIDACION-O         PIC X(01).
019100*    *** 'S' VALIDA / 'N' INVALIDA - LO CONSULTA 2000 PARA DECIDIR SI
019200*    *** SIGUE CON LA VENTANA O DESCARTA EL PEDIDO
019300             88  WS-VF-FECHA-VALIDA            VALUE 'S'.
019400             88  WS-VF-FECHA-INVALIDA          VALUE 'N'.
019500         10  WS-VF-MOTIVO-ERROR-O.
019600             15  WS-VF-COD-ERROR-O      PIC X(20).
019700*    *** CODIGO CORTO DE ERROR, SE INFORMA POR CONSOLA AL DESCARTAR
019800             15  WS-VF-DES-ERROR-O      PIC X(100).
019900*    *** TEXTO LARGO DE ERROR - HOY NO SE USA EN ESTE PROGRAMA, LO
020000*    *** ARRASTRA EL LAYOUT COMPARTIDO CON CLVALFEC
020100     05  FILLER                        PIC X(05).
020200*----------------------------------------------------------------*
020300*    AREA DE CALCULO DE FECHA DESDE - COPIA EXACTA DEL LAYOUT DE
020400*    LK-CALC-FECHA DE RESTAFEC, PARA EL CALL
020500*----------------------------------------------------------------*
020600 01  WS-CALC-FECHA.
020700     05  WS-CF-ENTRADA.
020800*    *** ENTRADA: FECHA HASTA MAS EL CODIGO DE UNIDAD (10Y/5Y/1Y/3M/
020900*    *** 1M) A RESTAR PARA OBTENER LA FECHA DESDE
021000         10  WS-CF-FECHA-HASTA.
021100             15  WS-CF-FH-ANIO          PIC 9(04).
021200             15  FILLER                 PIC X       VALUE '-'.
021300             15  WS-CF-FH-MES           PIC 9(02).
021400             15  FILLER                 PIC X       VALUE '-'.
021500             15  WS-CF-FH-DIA           PIC 9(02).
021600*    *** VISTA TEXTO PLANO DE LA FECHA HASTA, MISMO CRITERIO DE
021700*    *** WS-TM-COT-FECHA-TXT, POR SI HACE FALTA COMPARARLA SIN
021800*    *** DESARMAR EL GRUPO
021900         10  WS-CF-FECHA-HASTA-TXT REDEFINES WS-CF-FECHA-HASTA
022000                                       PIC X(10).
022100         10  WS-CF-UNIDAD               PIC X(03).
022200*    *** CODIGO DE UNIDAD TAL COMO LO MANDA EL TABLERO WEB, EN
022300*    *** MINUSCULA - VER EL COMENTARIO DE 2400-DERIVAR-DESDE
022400     05  WS-CF-SALIDA.
022500*    *** SALIDA: LA FECHA DESDE YA CALCULADA POR RESTAFEC
022600         10  WS-CF-FECHA-DESDE.
022700             15  WS-CF-FD-ANIO          PIC 9(04).
022800             15  FILLER                 PIC X       VALUE '-'.
022900             15  WS-CF-FD-MES           PIC 9(02).
023000             15  FILLER                 PIC X       VALUE '-'.
023100             15  WS-CF-FD-DIA           PIC 9(02).
023200*    *** IDEM, VISTA TEXTO PLANO DE LA FECHA DESDE YA CALCULADA
023300         10  WS-CF-FECHA-DESDE-TXT REDEFINES WS-CF-FECHA-DESDE
023400                                       PIC X(10).
023500*----------------------------------------------------------------*
023600*    FECHA DESDE Y HASTA DEFINITIVAS DEL PEDIDO EN CURSO, YA
023700*    SEA EXPLICITA O DERIVADA
023800*----------------------------------------------------------------*
023900 01  WS-RANGO-VENTANA.
024000     05  WS-RV-FECHA-DESDE-TXT          PIC X(10).
024100*    *** ESTOS DOS CAMPOS SON LOS QUE REALMENTE USA 2500 PARA FILTRAR
024200*    *** LA TABLA MAESTRA, YA RESUELTOS SEAN EXPLICITOS O DERIVADOS
024300     05  WS-RV-FECHA-HASTA-TXT          PIC X(10).
024400     05  FILLER                        PIC X(05).
024500*----------------------------------------------------------------*
024600 PROCEDURE DIVISION.
024700*    ESQUELETO CLASICO DE PROGRAMA BATCH DE ESTE SHOP: INICIAR/
024800*    PROCESAR/FINALIZAR, IGUAL ESTRUCTURA QUE SIMULORO
024900*----------------------------------------------------------------*
025000
025100     PERFORM 1000-INICIAR-PROGRAMA
025200*    
025300        THRU 1000-INICIAR-PROGRAMA-FIN.
025400
025500     PERFORM 2000-PROCESAR-PROGRAMA
025600*    *** UN CICLO POR CADA PEDIDO DE VENTANA LEIDO DE DASHREQ, HASTA
025700*    *** FIN DE ARCHIVO
025800        THRU 2000-PROCESAR-PROGRAMA-FIN
025900       UNTIL FS-SOLICITUD-VEN-EOF.
026000
026100     PERFORM 3000-FINALIZAR-PROGRAMA
026200*    
026300        THRU 3000-FINALIZAR-PROGRAMA-FIN.
026400
026500     DISPLAY '#SOLICITUDES:  ' WS-TOTAL-SOLICITUDES.
026600*    *** RESUMEN DE CONTROL POR CONSOLA AL TERMINAR LA CORRIDA
026700     DISPLAY '#FILAS EMITIDAS: ' WS-TOTAL-FILAS-EMITIDAS.
026800*    *** TOTAL DE FILAS DE VENTANA ESCRITAS EN DASHOUT (SUMA DE TODOS
026900*    *** LOS PEDIDOS PROCESADOS EN LA CORRIDA)
027000     DISPLAY '#DESCARTADAS:  ' WS-TOTAL-DESCARTADAS.
027100
027200     STOP RUN.
027300*    *** UNICO STOP RUN NORMAL - LOS DEMAS SON POR ERROR DE ARCHIVO
027400
027500*----------------------------------------------------------------*
027600 1000-INICIAR-PROGRAMA.
027700*    *** RUTINA DE ARRANQUE: ABRIR LOS TRES ARCHIVOS, LIMPIAR
027800*    *** VARIABLES Y CARGAR LA TABLA MAESTRA DE COTIZACIONES
027900
028000     PERFORM 1100-ABRIR-ARCHIVOS
028100*    
028200        THRU 1100-ABRIR-ARCHIVOS-FIN.
028300
028400     PERFORM 1200-INICIALIZAR-VARIABLES
028500*    
028600        THRU 1200-INICIALIZAR-VARIABLES-FIN.
028700
028800     PERFORM 1300-CARGAR-COTIZACIONES
028900*    
029000        THRU 1300-CARGAR-COTIZACIONES-FIN.
029100
029200 1000-INICIAR-PROGRAMA-FIN.
029300     EXIT.
029400
029500*----------------------------------------------------------------*
029600 1100-ABRIR-ARCHIVOS.
029700*    *** UN PARRAFO POR ARCHIVO, CADA UNO CON SU PROPIO CHEQUEO DE
029800*    *** FILE STATUS, PARA PODER INFORMAR CUAL ARCHIVO FALLO
029900
030000     PERFORM 1110-ABRIR-ENT-SOLICITUD
030100*    
030200        THRU 1110-ABRIR-ENT-SOLICITUD-FIN.
030300
030400     PERFORM 1120-ABRIR-ENT-COTIZACIONES
030500*    
030600        THRU 1120-ABRIR-ENT-COTIZACIONES-FIN.
030700
030800     PERFORM 1130-ABRIR-SAL-VENTANA
030900*    
031000        THRU 1130-ABRIR-SAL-VENTANA-FIN.
031100
031200 1100-ABRIR-ARCHIVOS-FIN.
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600 1110-ABRIR-ENT-SOLICITUD.
031700*    *** ARCHIVO DE ENTRADA OBLIGATORIO - SIN PEDIDO NO HAY NADA QUE
031800*    *** PROCESAR Y EL PROGRAMA CORTA LA CORRIDA
031900
032000     OPEN INPUT ENT-SOLICITUD-VEN.
032100*    
032200
032300     EVALUATE TRUE
032400         WHEN FS-SOLICITUD-VEN-OK
032500*    *** TODO OK, SIGUE DE LARGO
032600              CONTINUE
032700         WHEN FS-SOLICITUD-VEN-NFD
032800*    *** ARCHIVO INEXISTENTE - CORTA LA CORRIDA
032900              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DASHREQ'
033000              DISPLAY 'FILE STATUS: ' FS-SOLICITUD-VEN
033100              STOP RUN
033200         WHEN OTHER
033300              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DASHREQ'
033400              DISPLAY 'FILE STATUS: ' FS-SOLICITUD-VEN
033500              STOP RUN
033600     END-EVALUATE.
033700
033800 1110-ABRIR-ENT-SOLICITUD-FIN.
033900     EXIT.
034000
034100*----------------------------------------------------------------*
034200 1120-ABRIR-ENT-COTIZACIONES.
034300*    *** SIN ESTE ARCHIVO NO SE PUEDE ARMAR NINGUNA VENTANA
034400
034500     OPEN INPUT ENT-COTIZACIONES.
034600*    
034700
034800     EVALUATE TRUE
034900         WHEN FS-COTIZACIONES-OK
035000*    *** TODO OK, SIGUE DE LARGO
035100              CONTINUE
035200         WHEN FS-COTIZACIONES-NFD
035300*    *** ARCHIVO INEXISTENTE - CORTA LA CORRIDA
035400              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO QUOTES'
035500              DISPLAY 'FILE STATUS: ' FS-COTIZACIONES
035600              STOP RUN
035700         WHEN OTHER
035800              DISPLAY 'ERROR AL ABRIR EL ARCHIVO QUOTES'
035900              DISPLAY 'FILE STATUS: ' FS-COTIZACIONES
036000              STOP RUN
036100     END-EVALUATE.
036200
036300 1120-ABRIR-ENT-COTIZACIONES-FIN.
036400     EXIT.
036500
036600*----------------------------------------------------------------*
036700 1130-ABRIR-SAL-VENTANA.
036800*    *** ARCHIVO DE SALIDA - NO HACE FALTA DISTINGUIR EL MOTIVO, ES
036900*    *** SIEMPRE UN PROBLEMA DE ESPACIO O PERMISOS DEL SISTEMA
037000
037100     OPEN OUTPUT SAL-VENTANA.
037200*    
037300
037400     IF NOT FS-VENTANA-OK
037500         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DASHOUT'
037600         DISPLAY 'FILE STATUS: ' FS-VENTANA
037700         STOP RUN
037800     END-IF.
037900
038000 1130-ABRIR-SAL-VENTANA-FIN.
038100     EXIT.
038200
038300*----------------------------------------------------------------*
038400 1200-INICIALIZAR-VARIABLES.
038500*    *** LOS CONTADORES DE CONTROL ARRANCAN EN CERO PARA TODA LA
038600*    *** CORRIDA - LOS ESCALARES SUELTOS A NIVEL 77 YA NACEN
038700*    *** INICIALIZADOS POR VALUE
038800
038900     INITIALIZE WS-VAR-AUX.
039000*    
039100
039200 1200-INICIALIZAR-VARIABLES-FIN.
039300     EXIT.
039400
039500*----------------------------------------------------------------*
039600*    CARGA TODA LA TABLA DE COTIZACIONES EN MEMORIA UNA UNICA
039700*    VEZ (EL ARCHIVO QUOTES VIENE ORDENADO ASCENDENTE POR FECHA)
039800*----------------------------------------------------------------*
039900 1300-CARGAR-COTIZACIONES.
040000*    *** SE LEE TODO EL ARCHIVO QUOTES DE PUNTA A PUNTA UNA SOLA VEZ,
040100*    *** ANTES DEL PRIMER PEDIDO - YA VIENE ORDENADO POR FECHA
040200
040300     PERFORM 1310-LEER-COTIZ-MAESTRA
040400*    
040500        THRU 1310-LEER-COTIZ-MAESTRA-FIN
040600       UNTIL FS-COTIZACIONES-EOF.
040700
040800 1300-CARGAR-COTIZACIONES-FIN.
040900     EXIT.
041000
041100*----------------------------------------------------------------*
041200 1310-LEER-COTIZ-MAESTRA.
041300*    *** CADA REGISTRO LEIDO SE ACUMULA POR SUBINDICE CRECIENTE
041400*    *** (WS-CANT-MAESTRA HACE DE CONTADOR Y DE SUBINDICE A LA VEZ)
041500
041600     READ ENT-COTIZACIONES.
041700*    
041800
041900     EVALUATE TRUE
042000         WHEN FS-COTIZACIONES-OK
042100              ADD 1 TO WS-CANT-MAESTRA
042200              SET WS-TM-IDX TO WS-CANT-MAESTRA
042300*    
042400              MOVE WS-COT-REGISTRO
042500                              TO WS-TM-ENTRADA (WS-TM-IDX)
042600         WHEN FS-COTIZACIONES-EOF
042700*    *** FIN DE ARCHIVO NORMAL - CORTA EL PERFORM UNTIL DE ARRIBA
042800              CONTINUE
042900         WHEN OTHER
043000              DISPLAY 'ERROR AL LEER EL ARCHIVO QUOTES'
043100              DISPLAY 'FILE STATUS: ' FS-COTIZACIONES
043200              STOP RUN
043300     END-EVALUATE.
043400
043500 1310-LEER-COTIZ-MAESTRA-FIN.
043600     EXIT.
043700
043800*----------------------------------------------------------------*
043900 2000-PROCESAR-PROGRAMA.
044000*    *** UN CICLO POR PEDIDO: LEER, VALIDAR LA FECHA HASTA, RESOLVER
044100*    *** LA FECHA DESDE Y EMITIR LA VENTANA - CUALQUIER FALLA DESCARTA
044200*    *** EL PEDIDO SIN CORTAR LA CORRIDA
044300
044400     PERFORM 2200-LEER-SOLICITUD
044500*    
044600        THRU 2200-LEER-SOLICITUD-FIN.
044700
044800     IF NOT FS-SOLICITUD-VEN-EOF
044900*    
045000*    *** SOLO SE PROCESA SI HUBO LECTURA (NO SE LLEGO A FIN DE ARCHIVO)
045100
045200         ADD 1 TO WS-TOTAL-SOLICITUDES
045300*    
045400
045500         PERFORM 2300-VALIDAR-FECHA-HASTA
045600*    
045700            THRU 2300-VALIDAR-FECHA-HASTA-FIN
045800
045900         IF WS-VF-FECHA-VALIDA
046000*    *** SOLO SE ARMA LA VENTANA SI LA FECHA HASTA ES VALIDA
046100
046200             PERFORM 2400-DERIVAR-DESDE
046300*    
046400                THRU 2400-DERIVAR-DESDE-FIN
046500
046600             PERFORM 2500-PROCESAR-COTIZACIONES
046700*    
046800                THRU 2500-PROCESAR-COTIZACIONES-FIN
046900
047000         ELSE
047100             DISPLAY 'SOLICITUD DESCARTADA: ' WS-VF-COD-ERROR-O
047200*    
047300*    *** LA FECHA HASTA NO PASO LA VALIDACION DE CLVALFEC - SE
047400*    *** INFORMA EL CODIGO DE ERROR Y SE DESCARTA EL PEDIDO
047500             ADD 1 TO WS-TOTAL-DESCARTADAS
047600         END-IF
047700
047800     END-IF.
047900
048000 2000-PROCESAR-PROGRAMA-FIN.
048100     EXIT.
048200
048300*----------------------------------------------------------------*
048400 2200-LEER-SOLICITUD.
048500*    *** LECTURA SECUENCIAL SIMPLE - EL FIN DE ARCHIVO SE PROPAGA EN
048600*    *** FS-SOLICITUD-VEN-EOF, LO CONSULTA EL PERFORM UNTIL PRINCIPAL
048700
048800     READ ENT-SOLICITUD-VEN.
048900*    
049000
049100     EVALUATE TRUE
049200         WHEN FS-SOLICITUD-VEN-OK
049300              CONTINUE
049400         WHEN FS-SOLICITUD-VEN-EOF
049500*    *** FIN DE ARCHIVO - EL PERFORM UNTIL DEL PRINCIPAL CORTA EL CICLO
049600              CONTINUE
049700         WHEN OTHER
049800              DISPLAY 'ERROR AL LEER EL ARCHIVO DASHREQ'
049900              DISPLAY 'FILE STATUS: ' FS-SOLICITUD-VEN
050000              STOP RUN
050100     END-EVALUATE.
050200
050300 2200-LEER-SOLICITUD-FIN.
050400     EXIT.
050500
050600*----------------------------------------------------------------*
050700 2300-VALIDAR-FECHA-HASTA.
050800*    *** SOLO SE VALIDA LA FECHA HASTA CON CLVALFEC - LA FECHA DESDE,
050900*    *** SI VIENE EXPLICITA DEL TABLERO, SE ASUME YA VALIDADA DEL LADO
051000*    *** WEB (VER TP2-G1 EN EL REGISTRO DE CAMBIOS)
051100
051200     MOVE WS-VEN-FH-ANIO      TO WS-VF-AAAA-I.
051300*    
051400     MOVE WS-VEN-FH-MES       TO WS-VF-MM-I.
051500*    
051600     MOVE WS-VEN-FH-DIA       TO WS-VF-DD-I.
051700*    
051800
051900     CALL 'CLVALFEC' USING WS-VAL-FECHA.
052000*    
052100
052200 2300-VALIDAR-FECHA-HASTA-FIN.
052300     EXIT.
052400
052500*----------------------------------------------------------------*
052600*    SI EL PEDIDO TRAE FECHA DESDE EXPLICITA SE USA TAL CUAL, DE
052700*    LO CONTRARIO SE DERIVA A PARTIR DE LA UNIDAD (RESTAFEC)
052800*----------------------------------------------------------------*
052900 2400-DERIVAR-DESDE.
053000
053100     MOVE WS-VEN-FEC-HASTA-TXT   TO WS-RV-FECHA-HASTA-TXT.        121123NB
053200*    
053300*    *** LA FECHA HASTA SIEMPRE ES LA DEL PEDIDO, VALIDADA EN 2300
053400
053500     IF WS-VEN-FEC-DESDE-TXT = SPACES
053600*    *** SIN FECHA DESDE EXPLICITA HAY QUE DERIVARLA A PARTIR DE LA
053700*    *** UNIDAD (10Y/5Y/1Y/3M/1M) LLAMANDO A RESTAFEC
053800                                                                  121123NB
053900         MOVE WS-VEN-FEC-HASTA   TO WS-CF-FECHA-HASTA             121123NB
054000*    *** WS-VEN-UNIDAD VIENE EN MINUSCULA DEL TABLERO WEB (10y/
054100*    *** 5y/1y/3m/1m) Y SE PASA TAL CUAL - RESTAFEC ES QUIEN
054200*    *** COMPARA CONTRA LOS CODIGOS, VER SU REGISTRO DE CAMBIOS
054300         MOVE WS-VEN-UNIDAD      TO WS-CF-UNIDAD                  121123NB
054400
054500         CALL 'RESTAFEC' USING WS-CALC-FECHA                      121123NB
054600
054700         MOVE WS-CF-FECHA-DESDE  TO WS-RV-FECHA-DESDE-TXT         121123NB
054800
054900     ELSE
055000         MOVE WS-VEN-FEC-DESDE-TXT TO WS-RV-FECHA-DESDE-TXT
055100*    
055200*    *** EL PEDIDO YA TRAE FECHA DESDE EXPLICITA - SE USA TAL CUAL,
055300*    *** SIN LLAMAR A RESTAFEC
055400     END-IF.
055500
055600 2400-DERIVAR-DESDE-FIN.
055700     EXIT.
055800
055900*----------------------------------------------------------------*
056000*    RECORRE LA TABLA MAESTRA Y EMITE UNA FILA DE VENTANA POR
056100*    CADA COTIZACION DENTRO DEL RANGO DESDE/HASTA, AMBAS
056200*    FECHAS INCLUIDAS
056300*----------------------------------------------------------------*
056400 2500-PROCESAR-COTIZACIONES.
056500*    *** RECORRE TODA LA TABLA MAESTRA (HASTA 3660 ENTRADAS) Y EMITE
056600*    *** UNA FILA POR CADA COTIZACION QUE CAE EN EL RANGO DESDE/HASTA
056700
056800     PERFORM 2510-EVALUAR-COTIZ-MAESTRA
056900*    
057000        THRU 2510-EVALUAR-COTIZ-MAESTRA-FIN
057100       VARYING WS-TM-IDX FROM 1 BY 1
057200         UNTIL WS-TM-IDX > WS-CANT-MAESTRA.
057300
057400 2500-PROCESAR-COTIZACIONES-FIN.
057500     EXIT.
057600
057700*----------------------------------------------------------------*
057800 2510-EVALUAR-COTIZ-MAESTRA.
057900*    *** COMPARACION POR VISTA TEXTO (AAAA-MM-DD), IGUAL CRITERIO QUE
058000*    *** EL RESTO DE LOS SUBPROGRAMAS DE ESTA RECONVERSION
058100
058200     IF WS-TM-COT-FECHA-TXT (WS-TM-IDX) NOT < WS-RV-FECHA-DESDE-TXT
058300        AND WS-TM-COT-FECHA-TXT (WS-TM-IDX) NOT > WS-RV-FECHA-HASTA-TXT
058400
058500         PERFORM 2520-EMITIR-FILA-VENTANA
058600*    
058700            THRU 2520-EMITIR-FILA-VENTANA-FIN
058800
058900     END-IF.
059000
059100 2510-EVALUAR-COTIZ-MAESTRA-FIN.
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500*    EL CIERRE PREDICHO QUEDA SIEMPRE VACIO - NO SE CALCULA
059600*    PREDICCION EN ESTA ETAPA DEL TABLERO
059700*----------------------------------------------------------------*
059800 2520-EMITIR-FILA-VENTANA.
059900*    *** ARMA LA FILA DE SALIDA EN WORKING-STORAGE, CAMPO POR CAMPO,
060000*    *** Y LA GRABA - EL CIERRE PREDICHO QUEDA SIEMPRE EN BLANCO
060100
060200     INITIALIZE WS-RES-VENTANA.
060300*    
060400
060500     MOVE WS-TM-COT-FECHA (WS-TM-IDX)
060600*    
060700                              TO WS-RES-VEN-FECHA.
060800     MOVE WS-TM-COT-TIPO-CAMBIO (WS-TM-IDX)
060900                              TO WS-RES-VEN-TIPO-CAMBIO.
061000     MOVE WS-TM-COT-VIX (WS-TM-IDX)
061100                              TO WS-RES-VEN-VIX.
061200     MOVE WS-TM-COT-VOL-ETF (WS-TM-IDX)
061300                              TO WS-RES-VEN-VOL-ETF.
061400     MOVE WS-TM-COT-CIERRE-ORO (WS-TM-IDX)
061500                              TO WS-RES-VEN-CIERRE-ORO.
061600     MOVE SPACES              TO WS-RES-VEN-PRED-CIERRE.          191123SU
061700*    
061800*    *** EL TABLERO NO CALCULA PREDICCION EN ESTA ETAPA (VER TP2-G1
061900*    *** DEL 19/11/2023) - LA COLUMNA QUEDA RESERVADA A FUTURO
062000
062100     MOVE WS-RES-VENTANA      TO WS-SAL-VENTANA.
062200*    
062300     WRITE WS-SAL-VENTANA.
062400
062500     ADD 1 TO WS-TOTAL-FILAS-EMITIDAS.
062600*    *** UN CONTADOR GLOBAL DE FILAS EMITIDAS EN TODA LA CORRIDA,
062700*    *** NO SOLO DE ESTE PEDIDO
062800
062900 2520-EMITIR-FILA-VENTANA-FIN.
063000     EXIT.
063100
063200*----------------------------------------------------------------*
063300 3000-FINALIZAR-PROGRAMA.
063400*    *** PARRAFO FINAL DEL SKELETON - SOLO CIERRA ARCHIVOS
063500
063600     PERFORM 3200-CERRAR-ARCHIVOS
063700*    
063800        THRU 3200-CERRAR-ARCHIVOS-FIN.
063900
064000 3000-FINALIZAR-PROGRAMA-FIN.
064100     EXIT.
064200
064300*----------------------------------------------------------------*
064400 3200-CERRAR-ARCHIVOS.
064500*    *** LOS TRES ARCHIVOS SE ABREN JUNTOS EN 1100 Y SE CIERRAN JUNTOS
064600*    *** ACA, EN UN UNICO CLOSE
064700
064800     CLOSE ENT-SOLICITUD-VEN
064900*    
065000           ENT-COTIZACIONES
065100           SAL-VENTANA.
065200
065300 3200-CERRAR-ARCHIVOS-FIN.
065400     EXIT.
065500
065600*----------------------------------------------------------------*
065700 END PROGRAM VENTCOTZ.
