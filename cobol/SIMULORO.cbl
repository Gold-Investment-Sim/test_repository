000100******************************************************************
000200* PROGRAM-ID  : SIMULORO
000300* AUTHOR      : R. GARCIA
000400* INSTALLATION: DEPTO DESARROLLO - MESA DE INVERSIONES
000500* DATE-WRITTEN: 18/05/1996
000600* DATE-COMPILED:
000700* SECURITY    : SIN RESTRICCIONES
000800******************************************************************
000900*----------------------------------------------------------------*
001000* REGISTRO DE CAMBIOS
001100*----------------------------------------------------------------*
001200* 18/05/1996 RGB TP-101  VERSION INICIAL: LIQUIDACION DE COMPRAS
001300*                        DE METALES SOBRE COTIZACION DEL DIA.
001400* 03/02/1998 NBG TP-108  SE AGREGA EL ARCHIVO DE HISTORIA DIARIA
001500*                        DE LA CARTERA.
001600* 22/09/1998 SUR Y2K-004 REVISION FIN DE SIGLO SOBRE CAMPOS DE
001700*                        FECHA DE LA SOLICITUD Y COTIZACIONES.
001800* 14/03/2001 CPR TP-119  SE UNIFICA LA VALIDACION DE FECHAS CON
001900*                        EL SUBPROGRAMA CLVALFEC (ANTES ESTABA
002000*                        DUPLICADA EN LINEA).
002100* 30/07/2007 RBB TP-142  SE ELIMINA EL ARCHIVO DE ERRORES: LAS
002200*                        SOLICITUDES INVALIDAS SE INFORMAN POR
002300*                        CONSOLA Y SE DESCARTAN, NO SE GRABAN.
002400* 11/11/2015 NBG TP-160  REVISION GENERAL DE COMENTARIOS Y
002500*                        NUMERACION DE PARRAFOS.
002600* 04/10/2023 RBB TP2-G1  RECONVERSION: EL PROGRAMA DEJA DE
002700*                        LIQUIDAR COMPRAS DE METALES POR CAJA Y
002800*                        PASA A SIMULAR UNA OPERACION DE COMPRA Y
002900*                        VENTA DE ORO ENTRE DOS FECHAS EXACTAS,
003000*                        SOBRE EL ARCHIVO DE COTIZACIONES DIARIAS.
003100*                        LA BUSQUEDA DE PRECIO SE HACE POR TABLA
003200*                        EN MEMORIA (SUBPROGRAMA BUSCOTIZ), YA NO
003300*                        POR ARCHIVO INDEXADO.
003400* 11/11/2023 CPR TP2-G1  SE AGREGA LA GENERACION DE LA HISTORIA
003500*                        DIARIA DE VALOR DE CARTERA PARA CADA
003600*                        DIA DEL RANGO COMPRA-VENTA.
003700* 18/11/2023 SUR TP2-G1  SE AJUSTAN REGLAS DE REDONDEO: GRAMOS A
003800*                        6 DECIMALES, IMPORTES A 2, RENDIMIENTO
003900*                        A 4, TODO CON ROUNDED.
004000*----------------------------------------------------------------*
004100* PROGRAMA PRINCIPAL DE LA RECONVERSION. LEE EL ARCHIVO DE
004200* SOLICITUDES DE SIMULACION (SIMREQ) UNA A UNA, VALIDA FECHAS Y
004300* MONTO, ARMA LA VENTANA DE COTIZACIONES ENTRE COMPRA Y VENTA
004400* (CLVALFEC Y BUSCOTIZ SON LOS UNICOS SUBPROGRAMAS QUE LLAMA),
004500* CALCULA GRAMOS/GANANCIA/RENDIMIENTO Y GRABA UN RESULTADO POR
004600* SOLICITUD MAS UN REGISTRO DE HISTORIA DIARIA DE CARTERA POR
004700* CADA DIA DEL RANGO. NO INTERACTUA CON EL TABLERO WEB - ESO LO
004800* HACE VENTCOTZ POR SEPARADO, LEYENDO ESTOS MISMOS ARCHIVOS DE
004900* SALIDA.
005000*----------------------------------------------------------------*
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID. SIMULORO.
005300 AUTHOR. R. GARCIA.
005400 INSTALLATION. DEPTO DESARROLLO - MESA DE INVERSIONES.
005500 DATE-WRITTEN. 18/05/1996.
005600 DATE-COMPILED.
005700 SECURITY. SIN RESTRICCIONES.
005800*----------------------------------------------------------------*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200*    *** C01 QUEDA DECLARADO POR SI ALGUN DIA SE AGREGA UN
006300*    *** LISTADO IMPRESO DE RESULTADOS - HOY NO SE USA
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 IS WS-SW-TRAZA ON STATUS IS WS-SW-TRAZA-ON
006600*    *** SWITCH DE TRAZA POR CONSOLA - HOY DECLARADO PERO SIN USO,
006700*    *** QUEDA LISTO PARA CUANDO SE PIDA UN MODO VERBOSE DE DEPURACION
006800                          OFF STATUS IS WS-SW-TRAZA-OFF.
006900
007000 INPUT-OUTPUT SECTION.
007100
007200 FILE-CONTROL.
007300
007400*    *** SOLICITUDES DE SIMULACION QUE ARMA EL OPERADOR DE MESA -
007500*    *** UNA LINEA POR CADA OPERACION COMPRA/VENTA A SIMULAR
007600     SELECT ENT-SOLICITUD-SIM
007700         ASSIGN TO 'SIMREQ'
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-SOLICITUD-SIM.
008000
008100*    *** HISTORIA DIARIA DE COTIZACION DE ORO, ORDENADA POR
008200*    *** FECHA ASCENDENTE - SE CARGA COMPLETA EN 1300-CARGAR-
008300*    *** COTIZACIONES ANTES DE PROCESAR LA PRIMERA SOLICITUD
008400     SELECT ENT-COTIZACIONES
008500         ASSIGN TO 'QUOTES'
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-COTIZACIONES.
008800
008900*    *** UN REGISTRO POR SOLICITUD SIMULADA CON EXITO (LAS
009000*    *** DESCARTADAS NO GENERAN REGISTRO, SOLO DISPLAY POR
009100*    *** CONSOLA - VER 2000-PROCESAR-PROGRAMA)
009200     SELECT SAL-RESULTADO
009300         ASSIGN TO 'SIMRESULT'
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS FS-RESULTADO.
009600
009700*    *** UN REGISTRO POR CADA DIA DEL RANGO COMPRA-VENTA DE CADA
009800*    *** SOLICITUD SIMULADA, CON EL VALOR DE LA CARTERA A LA
009900*    *** COTIZACION DE ESE DIA (PARA GRAFICAR LA EVOLUCION)
010000     SELECT SAL-HISTORIA
010100         ASSIGN TO 'HISTORY'
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-HISTORIA.
010400
010500*----------------------------------------------------------------*
010600 DATA DIVISION.
010700
010800 FILE SECTION.
010900
011000*    *** LAYOUT DE LA SOLICITUD DE SIMULACION - VER SIMREQ.CPY
011100 FD  ENT-SOLICITUD-SIM.
011200     COPY SIMREQ.
011300
011400*    *** LAYOUT DE UNA COTIZACION DIARIA - VER COTIZA.CPY
011500 FD  ENT-COTIZACIONES.
011600     COPY COTIZA.
011700
011800*    *** SALIDA DE RESULTADO: SE ARMA COMO GRUPO EN WORKING-
011900*    *** STORAGE (WS-RES-RESULTADO DE SALIDAS.CPY) Y SE MUEVE
012000*    *** A ESTE FD RECIEN AL MOMENTO DE GRABAR
012100 FD  SAL-RESULTADO.
012200 01  WS-SAL-RESULTADO                     PIC X(101).
012300
012400*    *** SALIDA DE HISTORIA DIARIA: MISMO CRITERIO, SE ARMA EN
012500*    *** WS-RES-HISTORIA Y SE MUEVE ACA AL GRABAR
012600 FD  SAL-HISTORIA.
012700 01  WS-SAL-HISTORIA                      PIC X(045).
012800
012900*----------------------------------------------------------------*
013000 WORKING-STORAGE SECTION.
013100*----------------------------------------------------------------*
013200*    LAYOUTS DE SALIDA (SOLO SE USAN LOS GRUPOS DE RESULTADO E
013300*    HISTORIA EN ESTE PROGRAMA - EL DE VENTANA LO USA VENTCOTZ)
013400*----------------------------------------------------------------*
013500     COPY SALIDAS.
013600*    *** WS-RES-RESULTADO Y WS-RES-HISTORIA SON GRUPOS DE ESTE COPY -
013700*    *** EL TERCER GRUPO DEL COPY (VENTANA WEB) NO SE USA ACA
013800*----------------------------------------------------------------*
013900*    VARIABLES FILE STATUS ENTRADA/SALIDA
014000*----------------------------------------------------------------*
014100 01  FS-STATUS.
014200*    *** UN CAMPO DE DOS POSICIONES POR ARCHIVO, CON SUS 88 DE OK/EOF/
014300*    *** NO-ENCONTRADO SEGUN LOS VALORES ESTANDAR DEL FILE STATUS
014400     05  FS-SOLICITUD-SIM              PIC X(02).
014500*    *** FILE STATUS DEL ARCHIVO DE SOLICITUDES DE SIMULACION
014600         88  FS-SOLICITUD-SIM-OK               VALUE '00'.
014700         88  FS-SOLICITUD-SIM-EOF              VALUE '10'.
014800         88  FS-SOLICITUD-SIM-NFD              VALUE '35'.
014900     05  FS-COTIZACIONES               PIC X(02).
015000*    *** FILE STATUS DEL ARCHIVO MAESTRO DE COTIZACIONES DIARIAS
015100         88  FS-COTIZACIONES-OK                VALUE '00'.
015200         88  FS-COTIZACIONES-EOF               VALUE '10'.
015300         88  FS-COTIZACIONES-NFD               VALUE '35'.
015400     05  FS-RESULTADO                  PIC X(02).
015500*    *** FILE STATUS DEL ARCHIVO DE SALIDA DE RESULTADOS
015600         88  FS-RESULTADO-OK                   VALUE '00'.
015700     05  FS-HISTORIA                   PIC X(02).
015800*    *** FILE STATUS DEL ARCHIVO DE SALIDA DE HISTORIA DIARIA
015900         88  FS-HISTORIA-OK                    VALUE '00'.
016000     05  FILLER                        PIC X(02).
016100*----------------------------------------------------------------*
016200*    TABLA MAESTRA DE COTIZACIONES, CARGADA UNA SOLA VEZ AL
016300*    INICIO DEL PROGRAMA (HASTA 3660 REGISTROS = 10 ANIOS)
016400*----------------------------------------------------------------*
016500 01  WS-TABLA-MAESTRA-COTIZ.
016600     05  WS-TM-ENTRADA                 OCCURS 3660 TIMES
016700*    *** 3660 = APROX 10 ANIOS DE DIAS HABILES DE COTIZACION, EL
016800*    *** HORIZONTE MAXIMO QUE ADMITE LA MESA DE INVERSIONES
016900                                        INDEXED BY WS-TM-IDX.
017000*    *** MISMO LAYOUT QUE COTIZA.CPY, REPETIDO A MANO PORQUE LOS
017100*    *** NUMEROS DE NIVEL DEL COPY NO ENTRAN DEBAJO DE UN OCCURS
017200         10  WS-TM-COT-FECHA.
017300*    *** GRUPO FECHA DESARMADO ANIO-MES-DIA CON GUIONES LITERALES,
017400*    *** REDEFINIDO MAS ABAJO COMO TEXTO PLANO PARA COMPARAR
017500             15  WS-TM-COT-FEC-ANIO     PIC 9(04).
017600*    *** ANIO DE LA COTIZACION (4 DIGITOS, SIN VENTANEO DE SIGLO)
017700             15  FILLER                 PIC X       VALUE '-'.
017800             15  WS-TM-COT-FEC-MES      PIC 9(02).
017900             15  FILLER                 PIC X       VALUE '-'.
018000             15  WS-TM-COT-FEC-DIA      PIC 9(02).
018100         10  WS-TM-COT-FECHA-TXT REDEFINES WS-TM-COT-FECHA
018200*    *** VISTA ALTERNATIVA DE LA FECHA COMO TEXTO PLANO AAAA-MM-DD,
018300*    *** PARA COMPARAR CONTRA OTRA FECHA CON UN SOLO IF (SIN DESARMAR
018400*    *** ANIO/MES/DIA EN TRES COMPARACIONES ENCADENADAS)
018500                                         PIC X(10).
018600         10  WS-TM-COT-TIPO-CAMBIO      PIC S9(05)V9(02).
018700*    *** TIPO DE CAMBIO DEL DIA - NO SE USA EN ESTE PROGRAMA, SE
018800*    *** ARRASTRA PORQUE VIENE EN EL LAYOUT DE COTIZA.CPY
018900         10  WS-TM-COT-VIX              PIC S9(03)V9(02).
019000*    *** INDICE DE VOLATILIDAD DEL DIA - IDEM, NO SE USA ACA
019100         10  WS-TM-COT-VOL-ETF          PIC S9(12).
019200*    *** VOLUMEN OPERADO DEL ETF DE REFERENCIA - IDEM, NO SE USA ACA
019300         10  WS-TM-COT-CIERRE-ORO       PIC S9(09)V9(02).
019400*    *** PRECIO DE CIERRE DEL ORO DEL DIA - EL UNICO CAMPO DE LA FILA
019500*    *** QUE REALMENTE USA ESTE PROGRAMA
019600         10  FILLER                     PIC X(15) VALUE SPACES.
019700
019800*    *** CANTIDAD DE COTIZACIONES CARGADAS EN LA TABLA MAESTRA -
019900*    *** ESCALAR SUELTO A NIVEL 77, SIN GRUPO, COMO SE ESTILA EN
020000*    *** ESTE SHOP PARA CONTADORES DE VIDA UNICA DEL PROGRAMA
020100 77  WS-CANT-MAESTRA                  PIC S9(08) COMP VALUE ZERO.
020200 01  WS-VAR-AUX.
020300*    *** CONTADORES PARA EL RESUMEN POR CONSOLA DE 3000
020400     05  WS-TOTAL-SOLICITUDES          PIC 9(06)       VALUE ZERO.
020500     05  WS-TOTAL-SIMULADAS            PIC 9(06)       VALUE ZERO.
020600     05  WS-TOTAL-DESCARTADAS          PIC 9(06)       VALUE ZERO.
020700*    *** PRECIOS DE CIERRE HALLADOS PARA LA FECHA DE COMPRA Y DE
020800*    *** VENTA DE LA SOLICITUD EN CURSO (SE PISAN EN CADA VUELTA)
020900     05  WS-PRECIO-COMPRA-ORO          PIC S9(09)V9(02) VALUE ZERO.
021000     05  WS-PRECIO-VENTA-ORO           PIC S9(09)V9(02) VALUE ZERO.
021100     05  WS-ENCONTRO-COMPRA            PIC X(01) VALUE 'N'.
021200         88  WS-HALLO-COMPRA                  VALUE 'S'.
021300*    *** SE PONE EN 'S' SOLO SI BUSCOTIZ DEVOLVIO COTIZACION EXACTA
021400     05  WS-ENCONTRO-VENTA             PIC X(01) VALUE 'N'.
021500         88  WS-HALLO-VENTA                    VALUE 'S'.
021600*    *** IDEM PARA LA PUNTA DE VENTA
021700*    *** VALOR DE LA CARTERA A LA COTIZACION DE UN DIA PUNTUAL DEL
021800*    *** RANGO - SE RECALCULA EN CADA VUELTA DE 2710
021900     05  WS-VALOR-CARTERA-DIA          PIC S9(13)V9(02) VALUE ZERO.
022000     05  FILLER                        PIC X(10) VALUE SPACES.
022100*    *** SWITCH UPSI-0 DE TRAZA - NIVEL 77 SUELTO, IDEM RESTO
022200*    *** DE LOS SUBPROGRAMAS DE ESTE SHOP
022300 77  WS-SW-TRAZA-ON                    PIC X(01) VALUE SPACE.
022400 77  WS-SW-TRAZA-OFF                   PIC X(01) VALUE SPACE.
022500*----------------------------------------------------------------*
022600*    AREA DE VALIDACION DE FECHA - COPIA EXACTA DEL LAYOUT DE
022700*    LK-VAL-FECHA DE CLVALFEC, PARA EL CALL
022800*----------------------------------------------------------------*
022900 01  WS-VAL-FECHA.
023000*    *** ENTRADA: LA FECHA A VALIDAR (SE CARGA DOS VECES POR CADA
023100*    *** SOLICITUD - UNA PARA LA FECHA DE COMPRA, OTRA PARA VENTA)
023200     05  WS-VF-ENTRADA.
023300         10  WS-VF-FEC-I.
023400             15  WS-VF-AAAA-I          PIC 9(04).
023500             15  WS-VF-MM-I            PIC 9(02).
023600             15  WS-VF-DD-I            PIC 9(02).
023700*    *** SALIDA: S/N MAS CODIGO Y TEXTO DE ERROR PARA EL DISPLAY
023800*    *** DE CONSOLA CUANDO LA SOLICITUD SE DESCARTA
023900     05  WS-VF-SALIDA.
024000         10  WS-VF-VALIDACION-O        PIC X(01).
024100             88  WS-VF-FECHA-VALIDA           VALUE 'S'.
024200*    *** SE PONE EN 'S' AL ARRANCAR CADA VALIDACION (VER 2300) Y SE
024300*    *** BAJA A 'N' APENAS FALLA ALGUNA DE LAS REGLAS DE LA CADENA
024400             88  WS-VF-FECHA-INVALIDA         VALUE 'N'.
024500         10  WS-VF-MOTIVO-ERROR-O.
024600*    *** CODIGO Y TEXTO DE ERROR QUE ARMA CLVALFEC CUANDO LA FECHA NO
024700*    *** ES VALIDA - SE USA TAL CUAL PARA EL DISPLAY DE DESCARTE
024800             15  WS-VF-COD-ERROR-O     PIC X(20).
024900             15  WS-VF-DES-ERROR-O     PIC X(100).
025000     05  FILLER                        PIC X(05).
025100*----------------------------------------------------------------*
025200*    AREA DE BUSQUEDA DE COTIZACION - COPIA EXACTA DEL LAYOUT DE
025300*    LK-BUSQUEDA DE BUSCOTIZ, PARA EL CALL.  LA SUBTABLA DE
025400*    COTIZACIONES DEL RANGO COMPRA-VENTA VIVE ADENTRO DE ESTA
025500*    MISMA AREA, ASI EL SUBPROGRAMA LA RECIBE JUNTO CON LA
025600*    FECHA BUSCADA (NO SE DUPLICA LA TABLA)
025700*----------------------------------------------------------------*
025800 01  WS-BUSQUEDA.
025900     05  WS-BQ-ENTRADA.
026000*    *** ENTRADA: LA FECHA A BUSCAR MAS LA SUBTABLA DE COTIZACIONES
026100*    *** DEL RANGO (ARMADA EN 2400 ANTES DE LA PRIMERA LLAMADA)
026200         10  WS-BQ-FECHA-BUSCADA.
026300             15  WS-BQ-FB-ANIO         PIC 9(04).
026400*    *** FECHA A BUSCAR: SE CARGA UNA VEZ PARA LA PUNTA DE COMPRA Y
026500*    *** OTRA VEZ PARA LA PUNTA DE VENTA, ANTES DE CADA CALL
026600             15  FILLER                PIC X       VALUE '-'.
026700             15  WS-BQ-FB-MES          PIC 9(02).
026800             15  FILLER                PIC X       VALUE '-'.
026900             15  WS-BQ-FB-DIA          PIC 9(02).
027000         10  WS-BQ-CANT-COTIZ          PIC S9(08) COMP.
027100*    *** CANTIDAD DE FILAS VIGENTES EN LA SUBTABLA - LA ARMA 2400 Y LA
027200*    *** USA BUSCOTIZ COMO TOPE DE SU PROPIO PERFORM VARYING
027300         10  WS-BQ-TABLA-COTIZ.
027400             15  WS-TC-ENTRADA          OCCURS 3660 TIMES
027500*    *** MISMO TOPE QUE LA TABLA MAESTRA, AUNQUE EN LA PRACTICA LA
027600*    *** SUBTABLA SIEMPRE TIENE MUCHAS MENOS FILAS CARGADAS
027700                                        INDEXED BY WS-TC-IDX.
027800*    *** MISMO LAYOUT QUE COTIZA.CPY, REPETIDO A MANO PORQUE LOS
027900*    *** NUMEROS DE NIVEL DEL COPY NO ENTRAN DEBAJO DE UN OCCURS
028000                 20  WS-TC-COT-FECHA.
028100                     25  WS-TC-COT-FEC-ANIO PIC 9(04).
028200                     25  FILLER             PIC X VALUE '-'.
028300                     25  WS-TC-COT-FEC-MES  PIC 9(02).
028400                     25  FILLER             PIC X VALUE '-'.
028500                     25  WS-TC-COT-FEC-DIA  PIC 9(02).
028600                 20  WS-TC-COT-FECHA-TXT
028700*    *** IDEM REDEFINES DE LA TABLA MAESTRA, PERO SOBRE LA SUBTABLA
028800                             REDEFINES WS-TC-COT-FECHA
028900                                       PIC X(10).
029000                 20  WS-TC-COT-TIPO-CAMBIO  PIC S9(05)V9(02).
029100*    *** MISMOS CAMPOS QUE LA TABLA MAESTRA, SOLO QUE ACOTADOS AL
029200*    *** RANGO COMPRA-VENTA DE LA SOLICITUD EN CURSO
029300                 20  WS-TC-COT-VIX          PIC S9(03)V9(02).
029400                 20  WS-TC-COT-VOL-ETF      PIC S9(12).
029500                 20  WS-TC-COT-CIERRE-ORO   PIC S9(09)V9(02).
029600                 20  FILLER                 PIC X(15)
029700                                             VALUE SPACES.
029800     05  WS-BQ-SALIDA.
029900*    *** SALIDA: S/N DE HALLAZGO MAS EL PRECIO DE CIERRE ENCONTRADO
030000         10  WS-BQ-ENCONTRADO          PIC X(01).
030100*    *** S/N DE SI BUSCOTIZ HALLO PRECIO EXACTO PARA LA FECHA PEDIDA
030200             88  WS-BQ-COTIZ-HALLADA          VALUE 'S'.
030300*    *** LO PONE BUSCOTIZ CUANDO ENCUENTRA LA FECHA PEDIDA EN LA
030400*    *** SUBTABLA RECIBIDA POR LINKAGE
030500             88  WS-BQ-COTIZ-NO-HALLADA       VALUE 'N'.
030600*    *** VALOR POR DEFECTO SI LA FECHA NO APARECE EN LA SUBTABLA
030700         10  WS-BQ-PRECIO-ORO          PIC S9(09)V9(02).
030800*    *** PRECIO DE CIERRE DEL ORO DE LA FECHA HALLADA (SPACES/ZEROS SI
030900*    *** NO SE HALLO, EL LLAMADOR DECIDE QUE HACER CON ESO)
031000*----------------------------------------------------------------*
031100 PROCEDURE DIVISION.
031200*----------------------------------------------------------------*
031300*    ESQUELETO CLASICO DE PROGRAMA BATCH DE ESTE SHOP: INICIAR/
031400*    PROCESAR/FINALIZAR, CADA UNO EN SU PROPIO NIVEL 1000 - IGUAL
031500*    ESTRUCTURA QUE VENIA USANDO ESTE PROGRAMA DESDE 1996, SOLO
031600*    CAMBIO EL CONTENIDO DE CADA PARRAFO EN LA RECONVERSION
031700
031800     PERFORM 1000-INICIAR-PROGRAMA
031900*    
032000        THRU 1000-INICIAR-PROGRAMA-FIN.
032100
032200*    *** UN CICLO DE 2000-PROCESAR-PROGRAMA POR CADA SOLICITUD
032300*    *** LEIDA DEL ARCHIVO SIMREQ, HASTA FIN DE ARCHIVO
032400     PERFORM 2000-PROCESAR-PROGRAMA
032500        THRU 2000-PROCESAR-PROGRAMA-FIN
032600       UNTIL FS-SOLICITUD-SIM-EOF.
032700
032800     PERFORM 3000-FINALIZAR-PROGRAMA
032900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
033000
033100*    *** RESUMEN DE CONTROL POR CONSOLA - LO QUE VE EL OPERADOR
033200*    *** AL TERMINAR LA CORRIDA
033300     DISPLAY '#SOLICITUDES:  ' WS-TOTAL-SOLICITUDES.
033400*    *** TOTAL DE SOLICITUDES LEIDAS DEL ARCHIVO SIMREQ EN LA CORRIDA
033500     DISPLAY '#SIMULADAS:    ' WS-TOTAL-SIMULADAS.
033600*    *** DE ESAS, CUANTAS TUVIERON AMBAS PUNTAS Y GENERARON RESULTADO
033700     DISPLAY '#DESCARTADAS:  ' WS-TOTAL-DESCARTADAS.
033800*    *** DE ESAS, CUANTAS SE DESCARTARON POR FECHA/IMPORTE INVALIDO O
033900*    *** POR NO TENER COTIZACION EXACTA EN ALGUNA DE LAS DOS PUNTAS
034000
034100     STOP RUN.
034200*    *** UNICO STOP RUN NORMAL DEL PROGRAMA - LOS DEMAS STOP RUN SON
034300*    *** POR ERROR DE APERTURA/LECTURA DE ARCHIVO
034400
034500*----------------------------------------------------------------*
034600 1000-INICIAR-PROGRAMA.
034700*    *** RUTINA DE ARRANQUE: ABRIR LOS CUATRO ARCHIVOS, LIMPIAR
034800*    *** VARIABLES DE TRABAJO Y CARGAR LA TABLA MAESTRA DE
034900*    *** COTIZACIONES ANTES DE PROCESAR LA PRIMERA SOLICITUD
035000
035100     PERFORM 1100-ABRIR-ARCHIVOS
035200*    
035300        THRU 1100-ABRIR-ARCHIVOS-FIN.
035400
035500     PERFORM 1200-INICIALIZAR-VARIABLES
035600*    
035700        THRU 1200-INICIALIZAR-VARIABLES-FIN.
035800
035900     PERFORM 1300-CARGAR-COTIZACIONES
036000*    
036100        THRU 1300-CARGAR-COTIZACIONES-FIN.
036200
036300 1000-INICIAR-PROGRAMA-FIN.
036400     EXIT.
036500
036600*----------------------------------------------------------------*
036700 1100-ABRIR-ARCHIVOS.
036800*    *** UN PARRAFO POR ARCHIVO, CADA UNO CON SU PROPIO CHEQUEO
036900*    *** DE FILE STATUS - NO SE ABRE TODO JUNTO CON UN SOLO
037000*    *** OPEN PARA PODER INFORMAR CUAL ARCHIVO FALLO
037100
037200     PERFORM 1110-ABRIR-ENT-SOLICITUD
037300*    
037400        THRU 1110-ABRIR-ENT-SOLICITUD-FIN.
037500
037600     PERFORM 1120-ABRIR-ENT-COTIZACIONES
037700*    
037800        THRU 1120-ABRIR-ENT-COTIZACIONES-FIN.
037900
038000     PERFORM 1130-ABRIR-SAL-RESULTADO
038100*    
038200        THRU 1130-ABRIR-SAL-RESULTADO-FIN.
038300
038400     PERFORM 1140-ABRIR-SAL-HISTORIA
038500*    
038600        THRU 1140-ABRIR-SAL-HISTORIA-FIN.
038700
038800 1100-ABRIR-ARCHIVOS-FIN.
038900     EXIT.
039000
039100*----------------------------------------------------------------*
039200 1110-ABRIR-ENT-SOLICITUD.
039300*    *** ARCHIVO DE ENTRADA OBLIGATORIO - SI NO ESTA, NO HAY
039400*    *** NADA QUE PROCESAR Y EL PROGRAMA CORTA LA CORRIDA
039500
039600     OPEN INPUT ENT-SOLICITUD-SIM.
039700*    
039800*    *** SOLO LECTURA, LINE SEQUENTIAL - EL ARCHIVO LO ARMA A MANO EL
039900*    *** OPERADOR DE MESA ANTES DE CORRER LA SIMULACION
040000
040100     EVALUATE TRUE
040200         WHEN FS-SOLICITUD-SIM-OK
040300*    *** TODO OK, SIGUE DE LARGO
040400              CONTINUE
040500         WHEN FS-SOLICITUD-SIM-NFD
040600*    *** ARCHIVO INEXISTENTE - CORTA LA CORRIDA
040700              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO SIMREQ'
040800              DISPLAY 'FILE STATUS: ' FS-SOLICITUD-SIM
040900              STOP RUN
041000         WHEN OTHER
041100              DISPLAY 'ERROR AL ABRIR EL ARCHIVO SIMREQ'
041200              DISPLAY 'FILE STATUS: ' FS-SOLICITUD-SIM
041300              STOP RUN
041400     END-EVALUATE.
041500
041600 1110-ABRIR-ENT-SOLICITUD-FIN.
041700     EXIT.
041800
041900*----------------------------------------------------------------*
042000 1120-ABRIR-ENT-COTIZACIONES.
042100*    *** IDEM ARRIBA PERO PARA EL ARCHIVO DE COTIZACIONES - SIN
042200*    *** ESTE ARCHIVO NO SE PUEDE BUSCAR NINGUN PRECIO
042300
042400     OPEN INPUT ENT-COTIZACIONES.
042500*    
042600*    *** SOLO LECTURA - ESTE ARCHIVO LO CARGA UN PROCESO ANTERIOR CON
042700*    *** LA HISTORIA DE COTIZACIONES DIARIAS, ESTE PROGRAMA NO LO TOCA
042800
042900     EVALUATE TRUE
043000         WHEN FS-COTIZACIONES-OK
043100*    *** TODO OK, SIGUE DE LARGO
043200              CONTINUE
043300         WHEN FS-COTIZACIONES-NFD
043400*    *** ARCHIVO INEXISTENTE - CORTA LA CORRIDA
043500              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO QUOTES'
043600              DISPLAY 'FILE STATUS: ' FS-COTIZACIONES
043700              STOP RUN
043800         WHEN OTHER
043900              DISPLAY 'ERROR AL ABRIR EL ARCHIVO QUOTES'
044000              DISPLAY 'FILE STATUS: ' FS-COTIZACIONES
044100              STOP RUN
044200     END-EVALUATE.
044300
044400 1120-ABRIR-ENT-COTIZACIONES-FIN.
044500     EXIT.
044600
044700*----------------------------------------------------------------*
044800 1130-ABRIR-SAL-RESULTADO.
044900*    *** ARCHIVOS DE SALIDA: SOLO SE CHEQUEA OK/NO-OK, NO HACE
045000*    *** FALTA DISTINGUIR EL MOTIVO PORQUE ES SIEMPRE UN
045100*    *** PROBLEMA DE ESPACIO O PERMISOS DEL LADO DEL SISTEMA
045200
045300     OPEN OUTPUT SAL-RESULTADO.
045400*    
045500*    *** CUALQUIER FALLA DE APERTURA DE SALIDA CORTA LA CORRIDA
045600
045700     IF NOT FS-RESULTADO-OK
045800         DISPLAY 'ERROR AL ABRIR EL ARCHIVO SIMRESULT'
045900         DISPLAY 'FILE STATUS: ' FS-RESULTADO
046000         STOP RUN
046100     END-IF.
046200
046300 1130-ABRIR-SAL-RESULTADO-FIN.
046400     EXIT.
046500
046600*----------------------------------------------------------------*
046700 1140-ABRIR-SAL-HISTORIA.
046800*    *** MISMO CRITERIO QUE 1130 PARA EL ARCHIVO DE HISTORIA
046900
047000     OPEN OUTPUT SAL-HISTORIA.
047100*    
047200*    *** IDEM CRITERIO DE 1130
047300
047400     IF NOT FS-HISTORIA-OK
047500         DISPLAY 'ERROR AL ABRIR EL ARCHIVO HISTORY'
047600         DISPLAY 'FILE STATUS: ' FS-HISTORIA
047700         STOP RUN
047800     END-IF.
047900
048000 1140-ABRIR-SAL-HISTORIA-FIN.
048100     EXIT.
048200
048300*----------------------------------------------------------------*
048400 1200-INICIALIZAR-VARIABLES.
048500*    *** LOS CONTADORES DE CONTROL Y LOS SWITCHES DE HALLAZGO
048600*    *** ARRANCAN EN CERO/BLANCO PARA TODA LA CORRIDA - LOS
048700*    *** ESCALARES SUELTOS A NIVEL 77 (WS-CANT-MAESTRA Y LOS
048800*    *** SWITCHES DE TRAZA) YA NACEN INICIALIZADOS POR VALUE
048900
049000     INITIALIZE WS-VAR-AUX.
049100*    
049200*    *** INITIALIZE DEJA CADA CAMPO EN SU VALUE DE DEFINICION
049300
049400 1200-INICIALIZAR-VARIABLES-FIN.
049500     EXIT.
049600
049700*----------------------------------------------------------------*
049800*    CARGA TODA LA TABLA DE COTIZACIONES EN MEMORIA UNA UNICA
049900*    VEZ (EL ARCHIVO QUOTES VIENE ORDENADO ASCENDENTE POR FECHA)
050000*----------------------------------------------------------------*
050100 1300-CARGAR-COTIZACIONES.
050200*    *** SE LEE TODO EL ARCHIVO QUOTES DE PUNTA A PUNTA UNA SOLA
050300*    *** VEZ, ANTES DE LA PRIMERA SOLICITUD - EL ARCHIVO YA VIENE
050400*    *** ORDENADO POR FECHA, ASI QUE LA TABLA MAESTRA QUEDA
050500*    *** ORDENADA SIN NECESIDAD DE SORTEARLA
050600
050700     PERFORM 1310-LEER-COTIZ-MAESTRA
050800        THRU 1310-LEER-COTIZ-MAESTRA-FIN
050900       UNTIL FS-COTIZACIONES-EOF.
051000
051100 1300-CARGAR-COTIZACIONES-FIN.
051200     EXIT.
051300
051400*----------------------------------------------------------------*
051500 1310-LEER-COTIZ-MAESTRA.
051600*    *** CADA REGISTRO LEIDO SE ACUMULA EN LA TABLA MAESTRA POR
051700*    *** SUBINDICE CRECIENTE (WS-CANT-MAESTRA HACE DE CONTADOR Y
051800*    *** DE SUBINDICE A LA VEZ)
051900
052000     READ ENT-COTIZACIONES.
052100*    
052200
052300     EVALUATE TRUE
052400         WHEN FS-COTIZACIONES-OK
052500              ADD 1 TO WS-CANT-MAESTRA
052600              SET WS-TM-IDX TO WS-CANT-MAESTRA
052700*    *** IDEM CRITERIO EN LA CARGA DE LA TABLA MAESTRA
052800              MOVE WS-COT-REGISTRO
052900*    
053000                              TO WS-TM-ENTRADA (WS-TM-IDX)
053100         WHEN FS-COTIZACIONES-EOF
053200*    *** FIN DE ARCHIVO NORMAL - CORTA EL PERFORM UNTIL DE ARRIBA
053300              CONTINUE
053400         WHEN OTHER
053500              DISPLAY 'ERROR AL LEER EL ARCHIVO QUOTES'
053600              DISPLAY 'FILE STATUS: ' FS-COTIZACIONES
053700              STOP RUN
053800     END-EVALUATE.
053900
054000 1310-LEER-COTIZ-MAESTRA-FIN.
054100     EXIT.
054200
054300*----------------------------------------------------------------*
054400 2000-PROCESAR-PROGRAMA.
054500*    *** UN CICLO POR SOLICITUD: LEER, VALIDAR, ARMAR VENTANA DE
054600*    *** COTIZACIONES, BUSCAR PRECIOS DE COMPRA Y VENTA Y, SI SE
054700*    *** HALLARON AMBOS, CALCULAR Y GRABAR. CUALQUIER FALLA EN
054800*    *** EL CAMINO DESCARTA LA SOLICITUD SIN CORTAR LA CORRIDA
054900
055000     PERFORM 2200-LEER-SOLICITUD
055100*    
055200        THRU 2200-LEER-SOLICITUD-FIN.
055300
055400     IF NOT FS-SOLICITUD-SIM-EOF
055500
055600         ADD 1 TO WS-TOTAL-SOLICITUDES
055700
055800         PERFORM 2300-VALIDAR-SOLICITUD
055900*    
056000            THRU 2300-VALIDAR-SOLICITUD-FIN
056100
056200         IF WS-VF-FECHA-VALIDA
056300
056400             PERFORM 2400-SELECCIONAR-COTIZACIONES
056500*    
056600                THRU 2400-SELECCIONAR-COTIZACIONES-FIN
056700
056800             PERFORM 2500-BUSCAR-PRECIOS
056900                THRU 2500-BUSCAR-PRECIOS-FIN
057000
057100*    *** SOLO SE SIMULA SI SE ENCONTRO COTIZACION EXACTA DE
057200*    *** AMBAS PUNTAS - NO HAY COINCIDENCIA APROXIMADA (FIN DE
057300*    *** SEMANA/FERIADO SIN COTIZACION = SOLICITUD DESCARTADA)
057400             IF WS-HALLO-COMPRA AND WS-HALLO-VENTA
057500
057600                 PERFORM 2600-CALCULAR-RESULTADO
057700*    
057800                    THRU 2600-CALCULAR-RESULTADO-FIN
057900
058000                 PERFORM 2700-GRABAR-HISTORIA
058100*    
058200                    THRU 2700-GRABAR-HISTORIA-FIN
058300
058400                 PERFORM 2800-GRABAR-RESULTADO
058500*    
058600                    THRU 2800-GRABAR-RESULTADO-FIN
058700
058800                 ADD 1 TO WS-TOTAL-SIMULADAS
058900*    
059000*    *** SOLICITUD CERRADA CON EXITO: SUMA AL CONTADOR DE SIMULADAS
059100
059200             ELSE
059300*    *** NO SE HALLO COTIZACION EXACTA PARA UNA O AMBAS PUNTAS -
059400*    *** SE INFORMA POR CONSOLA Y SE SUMA A DESCARTADAS, SIN GRABAR
059500                 DISPLAY
059600                    'SOLICITUD DESCARTADA: NO HAY COTIZACION '
059700                    'EXACTA PARA COMPRA Y/O VENTA'
059800                 ADD 1 TO WS-TOTAL-DESCARTADAS
059900             END-IF
060000
060100         ELSE
060200             DISPLAY 'SOLICITUD DESCARTADA: ' WS-VF-COD-ERROR-O
060300*    
060400*    *** LA SOLICITUD NO PASO LA VALIDACION DE 2300 - SE INFORMA EL
060500*    *** CODIGO DE ERROR DEVUELTO POR CLVALFEC O LA REGLA LOCAL QUE
060600*    *** LA HAYA RECHAZADO Y SE SUMA A DESCARTADAS
060700             ADD 1 TO WS-TOTAL-DESCARTADAS
060800         END-IF
060900
061000     END-IF.
061100
061200 2000-PROCESAR-PROGRAMA-FIN.
061300     EXIT.
061400
061500*----------------------------------------------------------------*
061600 2200-LEER-SOLICITUD.
061700*    *** LECTURA SECUENCIAL SIMPLE - EL FIN DE ARCHIVO SE DEJA
061800*    *** PROPAGAR EN FS-SOLICITUD-SIM-EOF, LO CONSULTA EL PERFORM
061900*    *** UNTIL DEL PARRAFO PRINCIPAL
062000
062100     READ ENT-SOLICITUD-SIM.
062200*    
062300
062400     EVALUATE TRUE
062500         WHEN FS-SOLICITUD-SIM-OK
062600              CONTINUE
062700         WHEN FS-SOLICITUD-SIM-EOF
062800*    *** FIN DE ARCHIVO - EL PERFORM UNTIL DEL PRINCIPAL CORTA EL CICLO
062900              CONTINUE
063000         WHEN OTHER
063100              DISPLAY 'ERROR AL LEER EL ARCHIVO SIMREQ'
063200              DISPLAY 'FILE STATUS: ' FS-SOLICITUD-SIM
063300              STOP RUN
063400     END-EVALUATE.
063500
063600 2200-LEER-SOLICITUD-FIN.
063700     EXIT.
063800
063900*----------------------------------------------------------------*
064000*    VALIDA FECHA DE COMPRA, FECHA DE VENTA (COMPRA <= VENTA) Y
064100*    QUE EL IMPORTE INICIAL SEA MAYOR QUE CERO
064200*----------------------------------------------------------------*
064300 2300-VALIDAR-SOLICITUD.
064400*    *** SE VALIDA EN CADENA, CORTANDO APENAS ALGO FALLA: PRIMERO
064500*    *** FECHA DE COMPRA, LUEGO FECHA DE VENTA (AMBAS POR
064600*    *** CLVALFEC), LUEGO COMPRA <= VENTA Y POR ULTIMO EL
064700*    *** IMPORTE INICIAL
064800
064900     SET WS-VF-FECHA-VALIDA TO TRUE.
065000*    
065100*    *** OPTIMISTA AL ARRANCAR - LA PRIMERA REGLA QUE FALLE LA BAJA
065200
065300     MOVE WS-SOL-FC-ANIO      TO WS-VF-AAAA-I.
065400*    
065500*    *** PRIMERO SE VALIDA LA FECHA DE COMPRA CONTRA CLVALFEC
065600     MOVE WS-SOL-FC-MES       TO WS-VF-MM-I.
065700     MOVE WS-SOL-FC-DIA       TO WS-VF-DD-I.
065800
065900     CALL 'CLVALFEC' USING WS-VAL-FECHA.
066000*    
066100
066200     IF WS-VF-FECHA-VALIDA
066300         MOVE WS-SOL-FV-ANIO  TO WS-VF-AAAA-I
066400*    *** SI LA DE COMPRA VINO VALIDA, AHORA SE VALIDA LA DE VENTA
066500         MOVE WS-SOL-FV-MES   TO WS-VF-MM-I
066600         MOVE WS-SOL-FV-DIA   TO WS-VF-DD-I
066700
066800         CALL 'CLVALFEC' USING WS-VAL-FECHA
066900     END-IF.
067000
067100*    *** LA COMPARACION ES POR LA VISTA REDEFINIDA EN TEXTO PLANO
067200*    *** DE SIMREQ.CPY, IGUAL CRITERIO QUE USA BUSCOTIZ PARA
067300*    *** COMPARAR FECHAS SIN DESCOMPONERLAS EN TRES IF
067400     IF WS-VF-FECHA-VALIDA
067500         IF WS-SOL-FEC-COMPRA-TXT > WS-SOL-FEC-VENTA-TXT
067600             SET WS-VF-FECHA-INVALIDA TO TRUE
067700             MOVE 'FECHA-COMPRA-POST-VENTA' TO WS-VF-COD-ERROR-O
067800         END-IF
067900     END-IF.
068000
068100*    *** NO SE ADMITE SIMULAR CON IMPORTE CERO O NEGATIVO
068200     IF WS-VF-FECHA-VALIDA
068300         IF WS-SOL-IMPORTE-INICIAL NOT > ZERO
068400             SET WS-VF-FECHA-INVALIDA TO TRUE
068500             MOVE 'IMPORTE-INICIAL-INVALIDO' TO WS-VF-COD-ERROR-O
068600         END-IF
068700     END-IF.
068800
068900 2300-VALIDAR-SOLICITUD-FIN.
069000     EXIT.
069100
069200*----------------------------------------------------------------*
069300*    ARMA LA SUBTABLA CON LAS COTIZACIONES DE LA TABLA MAESTRA
069400*    QUE CAEN DENTRO DEL RANGO FECHA-COMPRA / FECHA-VENTA, AMBAS
069500*    FECHAS INCLUIDAS
069600*----------------------------------------------------------------*
069700 2400-SELECCIONAR-COTIZACIONES.
069800*    *** RECORRE TODA LA TABLA MAESTRA (HASTA 3660 ENTRADAS) Y
069900*    *** COPIA A LA SUBTABLA DE BUSQUEDA SOLO LAS QUE CAEN EN EL
070000*    *** RANGO COMPRA-VENTA DE ESTA SOLICITUD - NO SE BUSCA
070100*    *** DIRECTO SOBRE LA MAESTRA PORQUE BUSCOTIZ RECIBE SU
070200*    *** PROPIA COPIA ACOTADA POR LINKAGE
070300
070400     MOVE ZERO TO WS-BQ-CANT-COTIZ.
070500*    
070600*    *** ARRANCA VACIA ANTES DE RECORRER LA TABLA MAESTRA
070700
070800     PERFORM 2410-EVALUAR-COTIZ-MAESTRA
070900        THRU 2410-EVALUAR-COTIZ-MAESTRA-FIN
071000       VARYING WS-TM-IDX FROM 1 BY 1
071100         UNTIL WS-TM-IDX > WS-CANT-MAESTRA.
071200
071300 2400-SELECCIONAR-COTIZACIONES-FIN.
071400     EXIT.
071500
071600*----------------------------------------------------------------*
071700 2410-EVALUAR-COTIZ-MAESTRA.
071800*    *** COMPARACION POR VISTA TEXTO (AAAA-MM-DD) IGUAL QUE EL
071900*    *** RESTO DE LOS SUBPROGRAMAS DE ESTA RECONVERSION - ENTRA
072000*    *** SI LA FECHA NO ES ANTERIOR A COMPRA NI POSTERIOR A VENTA
072100
072200     IF WS-TM-COT-FECHA-TXT (WS-TM-IDX) NOT < WS-SOL-FEC-COMPRA-TXT
072300        AND WS-TM-COT-FECHA-TXT (WS-TM-IDX) NOT > WS-SOL-FEC-VENTA-TXT
072400
072500         ADD 1 TO WS-BQ-CANT-COTIZ
072600         SET WS-TC-IDX TO WS-BQ-CANT-COTIZ
072700*    *** EL SUBINDICE DE LA SUBTABLA CRECE JUNTO CON EL CONTADOR
072800         MOVE WS-TM-ENTRADA (WS-TM-IDX)
072900                             TO WS-TC-ENTRADA (WS-TC-IDX)
073000
073100     END-IF.
073200
073300 2410-EVALUAR-COTIZ-MAESTRA-FIN.
073400     EXIT.
073500
073600*----------------------------------------------------------------*
073700*    BUSCA EL PRECIO DE CIERRE EXACTO DE LA FECHA DE COMPRA Y DE
073800*    LA FECHA DE VENTA DENTRO DE LA SUBTABLA DEL RANGO
073900*----------------------------------------------------------------*
074000 2500-BUSCAR-PRECIOS.
074100*    *** DOS LLAMADAS A BUSCOTIZ SOBRE LA MISMA SUBTABLA YA
074200*    *** ARMADA EN 2400 (WS-BQ-TABLA-COTIZ NO SE VUELVE A TOCAR
074300*    *** ENTRE UNA LLAMADA Y OTRA) - UNA PARA LA FECHA DE COMPRA
074400*    *** Y OTRA PARA LA DE VENTA
074500
074600     MOVE 'N' TO WS-ENCONTRO-COMPRA.
074700     MOVE 'N' TO WS-ENCONTRO-VENTA.
074800*    
074900*    *** ARRANCA "NO HALLADO" PARA LAS DOS PUNTAS - SI BUSCOTIZ NO
075000*    *** ENCUENTRA, EL SWITCH QUEDA EN 'N' Y 2000 DESCARTA LA SOLICITUD
075100
075200     MOVE WS-SOL-FC-ANIO      TO WS-BQ-FB-ANIO.
075300     MOVE WS-SOL-FC-MES       TO WS-BQ-FB-MES.
075400     MOVE WS-SOL-FC-DIA       TO WS-BQ-FB-DIA.
075500*    
075600*    *** ARMA LA FECHA BUSCADA (PUNTA DE COMPRA) EN EL AREA DE LINKAGE
075700*    *** DE BUSCOTIZ Y LLAMA - LA SUBTABLA YA VIAJA ADENTRO DE ESA MISMA
075800*    *** AREA, ARMADA POR 2400
075900
076000     CALL 'BUSCOTIZ' USING WS-BUSQUEDA.
076100
076200     IF WS-BQ-COTIZ-HALLADA
076300         MOVE 'S'               TO WS-ENCONTRO-COMPRA
076400         MOVE WS-BQ-PRECIO-ORO  TO WS-PRECIO-COMPRA-ORO
076500*    
076600*    *** SE ENCONTRO LA PUNTA DE COMPRA - GUARDA EL PRECIO PARA 2600
076700     END-IF.
076800
076900     MOVE WS-SOL-FV-ANIO      TO WS-BQ-FB-ANIO.
077000     MOVE WS-SOL-FV-MES       TO WS-BQ-FB-MES.
077100     MOVE WS-SOL-FV-DIA       TO WS-BQ-FB-DIA.
077200*    
077300*    *** SEGUNDA LLAMADA A BUSCOTIZ, AHORA CON LA FECHA DE VENTA
077400
077500     CALL 'BUSCOTIZ' USING WS-BUSQUEDA.
077600
077700     IF WS-BQ-COTIZ-HALLADA
077800         MOVE 'S'               TO WS-ENCONTRO-VENTA
077900         MOVE WS-BQ-PRECIO-ORO  TO WS-PRECIO-VENTA-ORO
078000*    
078100*    *** SE ENCONTRO LA PUNTA DE VENTA - GUARDA EL PRECIO PARA 2600
078200     END-IF.
078300
078400 2500-BUSCAR-PRECIOS-FIN.
078500     EXIT.
078600
078700*----------------------------------------------------------------*
078800*    GRAMOS COMPRADOS A 6 DECIMALES, VALOR FINAL Y GANANCIA A 2,
078900*    RENDIMIENTO A 4 - TODO CON ROUNDED (REDONDEO A LA UNIDAD
079000*    SUPERIOR DESDE EL MEDIO, COMO PIDE LA MESA DE INVERSIONES)
079100*----------------------------------------------------------------*
079200 2600-CALCULAR-RESULTADO.
079300
079400     MOVE WS-PRECIO-COMPRA-ORO      TO WS-RES-PRECIO-COMPRA.
079500     MOVE WS-PRECIO-VENTA-ORO       TO WS-RES-PRECIO-VENTA.
079600     MOVE WS-SOL-IMPORTE-INICIAL    TO WS-RES-IMPORTE-INICIAL.
079700*    
079800*    *** LOS TRES CAMPOS DE ENTRADA DEL RESULTADO SE COPIAN TAL CUAL,
079900*    *** SIN CUENTA - LO QUE SIGUE SON LOS CUATRO CALCULOS DERIVADOS
080000
080100     COMPUTE WS-RES-GRAMOS-COMPRADOS ROUNDED =                    181123SU
080200         WS-SOL-IMPORTE-INICIAL / WS-PRECIO-COMPRA-ORO.           181123SU
080300*    
080400*    *** GRAMOS = IMPORTE INICIAL / PRECIO DE COMPRA, A 6 DECIMALES
080500
080600     COMPUTE WS-RES-VALOR-FINAL ROUNDED =                         181123SU
080700         WS-RES-GRAMOS-COMPRADOS * WS-PRECIO-VENTA-ORO.           181123SU
080800*    
080900*    *** VALOR FINAL = GRAMOS COMPRADOS VALUADOS AL PRECIO DE VENTA
081000
081100     COMPUTE WS-RES-GANANCIA-PERDIDA ROUNDED =                    181123SU
081200         WS-RES-VALOR-FINAL - WS-SOL-IMPORTE-INICIAL.             181123SU
081300*    
081400*    *** GANANCIA/PERDIDA = VALOR FINAL MENOS LO INVERTIDO (PUEDE DAR
081500*    *** NEGATIVO SI EL ORO BAJO ENTRE LAS DOS FECHAS)
081600
081700     COMPUTE WS-RES-TASA-RENDIMIENTO ROUNDED =                    181123SU
081800         (WS-RES-GANANCIA-PERDIDA / WS-SOL-IMPORTE-INICIAL) * 100.181123SU
081900*    
082000*    *** RENDIMIENTO PORCENTUAL SOBRE LO INVERTIDO, A 4 DECIMALES
082100
082200 2600-CALCULAR-RESULTADO-FIN.
082300     EXIT.
082400
082500*----------------------------------------------------------------*
082600*    UN REGISTRO DE HISTORIA POR CADA DIA DE LA SUBTABLA DEL
082700*    RANGO, CON EL VALOR DE LA CARTERA A LA COTIZACION DE ESE DIA
082800*----------------------------------------------------------------*
082900 2700-GRABAR-HISTORIA.                                            111123CP
083000
083100     PERFORM 2710-GRABAR-HISTORIA-DIA
083200        THRU 2710-GRABAR-HISTORIA-DIA-FIN
083300       VARYING WS-TC-IDX FROM 1 BY 1
083400*    
083500         UNTIL WS-TC-IDX > WS-BQ-CANT-COTIZ.
083600*    *** UN REGISTRO DE HISTORIA POR CADA ENTRADA DE LA SUBTABLA, EN
083700*    *** EL MISMO ORDEN ASCENDENTE POR FECHA EN QUE QUEDO ARMADA
083800
083900 2700-GRABAR-HISTORIA-FIN.
084000     EXIT.
084100
084200*----------------------------------------------------------------*
084300*    *** SE INVOCA UNA VEZ POR CADA DIA DE LA SUBTABLA (WS-TC-IDX
084400*    *** RECORRE 1 A WS-BQ-CANT-COTIZ) - LOS GRAMOS COMPRADOS NO
084500*    *** CAMBIAN DIA A DIA, SOLO CAMBIA LA COTIZACION DE CIERRE
084600 2710-GRABAR-HISTORIA-DIA.
084700
084800     COMPUTE WS-VALOR-CARTERA-DIA ROUNDED =
084900         WS-RES-GRAMOS-COMPRADOS *
085000         WS-TC-COT-CIERRE-ORO (WS-TC-IDX).
085100
085200     MOVE WS-TC-COT-FECHA (WS-TC-IDX)  TO WS-RES-HIS-FECHA.
085300*    
085400*    *** COPIA FECHA Y VALOR DE CARTERA DE ESE DIA AL GRUPO DE SALIDA
085500     MOVE WS-VALOR-CARTERA-DIA         TO WS-RES-HIS-VALOR.
085600
085700     MOVE WS-RES-HISTORIA TO WS-SAL-HISTORIA.                     111123CP
085800*    
085900*    *** MUEVE EL GRUPO ARMADO EN WORKING-STORAGE AL FD Y GRABA
086000     WRITE WS-SAL-HISTORIA.                                       111123CP
086100
086200 2710-GRABAR-HISTORIA-DIA-FIN.
086300     EXIT.
086400
086500*----------------------------------------------------------------*
086600*    *** UN UNICO REGISTRO DE RESULTADO POR CADA SOLICITUD LEIDA
086700*    *** QUE HAYA TENIDO AMBAS COTIZACIONES (COMPRA Y VENTA)
086800 2800-GRABAR-RESULTADO.
086900
087000     MOVE WS-RES-RESULTADO TO WS-SAL-RESULTADO.
087100*    
087200*    *** MISMO PATRON DE ARMAR-EN-WORKING-STORAGE-Y-MOVER-AL-FD
087300     WRITE WS-SAL-RESULTADO.
087400
087500 2800-GRABAR-RESULTADO-FIN.
087600     EXIT.
087700
087800*----------------------------------------------------------------*
087900*    *** PARRAFO FINAL DEL SKELETON INICIAR/PROCESAR/FINALIZAR -
088000*    *** SOLO CIERRA ARCHIVOS, EL RESUMEN POR PANTALLA SE ARMA
088100*    *** EN EL PARRAFO PRINCIPAL LUEGO DE ESTE PERFORM
088200 3000-FINALIZAR-PROGRAMA.
088300
088400     PERFORM 3200-CERRAR-ARCHIVOS
088500*    
088600        THRU 3200-CERRAR-ARCHIVOS-FIN.
088700
088800 3000-FINALIZAR-PROGRAMA-FIN.
088900     EXIT.
089000
089100*----------------------------------------------------------------*
089200*    *** LOS CUATRO ARCHIVOS SE ABREN JUNTOS EN 1100 Y SE CIERRAN
089300*    *** JUNTOS ACA, EN UN UNICO CLOSE - NO HAY APERTURA NI CIERRE
089400*    *** PARCIAL EN ESTE PROGRAMA
089500 3200-CERRAR-ARCHIVOS.
089600
089700     CLOSE ENT-SOLICITUD-SIM
089800*    
089900*    *** UN UNICO CLOSE PARA LOS CUATRO ARCHIVOS, SIMETRICO CON EL
090000*    *** UNICO PUNTO DE APERTURA DE 1100 (AUNQUE CADA OPEN VAYA POR
090100*    *** SU PROPIO SUBPARRAFO PARA PODER DISTINGUIR EL ERROR)
090200           ENT-COTIZACIONES
090300           SAL-RESULTADO
090400           SAL-HISTORIA.
090500
090600 3200-CERRAR-ARCHIVOS-FIN.
090700     EXIT.
090800
090900*----------------------------------------------------------------*
091000 END PROGRAM SIMULORO.
