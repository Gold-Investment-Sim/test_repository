000100******************************************************************
000200* COPY        : COTIZA.CPY
000300* DESCRIPCION : LAYOUT DEL REGISTRO DE COTIZACION DIARIA DE ORO,
000400*             : USADO POR EL ARCHIVO QUOTES (ENT-COTIZACIONES).
000500*             : UN REGISTRO POR DIA HABIL, ORDENADO ASCENDENTE
000600*             : POR FECHA.
000700* USADO POR   : SIMULORO, VENTCOTZ, BUSCOTIZ.
000800******************************************************************
000900 01  WS-COT-REGISTRO.
001000     05  WS-COT-FECHA.
001100         10  WS-COT-FEC-ANIO           PIC 9(04).
001200         10  FILLER                    PIC X       VALUE '-'.
001300         10  WS-COT-FEC-MES            PIC 9(02).
001400         10  FILLER                    PIC X       VALUE '-'.
001500         10  WS-COT-FEC-DIA            PIC 9(02).
001600*    *** vista plana de la fecha, para comparar/mover completa
001700     05  WS-COT-FECHA-TXT REDEFINES WS-COT-FECHA
001800                                     PIC X(10).
001900     05  WS-COT-TIPO-CAMBIO           PIC S9(05)V9(02).
002000     05  WS-COT-VIX                   PIC S9(03)V9(02).
002100     05  WS-COT-VOL-ETF               PIC S9(12).
002200     05  WS-COT-CIERRE-ORO            PIC S9(09)V9(02).
002300     05  FILLER                       PIC X(15)   VALUE SPACES.
