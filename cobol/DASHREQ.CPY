000100******************************************************************
000200* COPY        : DASHREQ.CPY
000300* DESCRIPCION : LAYOUT DEL PEDIDO DE VENTANA DE COTIZACIONES,
000400*             : USADO POR EL ARCHIVO DASHREQ (ENT-SOLICITUD-VEN)
000500*             : DEL PROGRAMA VENTCOTZ.  WS-VEN-FEC-DESDE VIENE
000600*             : EN BLANCO CUANDO EL PEDIDO NO TRAE FECHA DESDE
000700*             : EXPLICITA (SE DERIVA DE LA UNIDAD, VER RESTAFEC).
000750*             : WS-VEN-UNIDAD LLEGA EN MINUSCULA TAL COMO LA
000760*             : MANDA EL TABLERO WEB: '10y','5y ','1y ','3m ',
000770*             : '1m ' (ANCHO FIJO DE 3, RELLENO A DERECHA CON
000780*             : ESPACIO). CUALQUIER OTRO VALOR U EN BLANCO
000790*             : EQUIVALE A 1 SEMANA (VER RESTAFEC).
000800******************************************************************
000900 01  WS-VEN-SOLICITUD.
001000     05  WS-VEN-FEC-HASTA.
001100         10  WS-VEN-FH-ANIO            PIC 9(04).
001200         10  FILLER                    PIC X       VALUE '-'.
001300         10  WS-VEN-FH-MES             PIC 9(02).
001400         10  FILLER                    PIC X       VALUE '-'.
001500         10  WS-VEN-FH-DIA             PIC 9(02).
001600     05  WS-VEN-FEC-HASTA-TXT REDEFINES WS-VEN-FEC-HASTA
001700                                     PIC X(10).
001800     05  WS-VEN-UNIDAD                PIC X(03).
001900     05  WS-VEN-FEC-DESDE.
002000         10  WS-VEN-FD-ANIO            PIC 9(04).
002100         10  FILLER                    PIC X       VALUE '-'.
002200         10  WS-VEN-FD-MES             PIC 9(02).
002300         10  FILLER                    PIC X       VALUE '-'.
002400         10  WS-VEN-FD-DIA             PIC 9(02).
002500     05  WS-VEN-FEC-DESDE-TXT REDEFINES WS-VEN-FEC-DESDE
002600                                     PIC X(10).
002700     05  FILLER                       PIC X(20)   VALUE SPACES.
