000100******************************************************************
000200* PROGRAM-ID  : CLVALFEC
000300* AUTHOR      : R. BALSIMELLI
000400* INSTALLATION: DEPTO DESARROLLO - MESA DE INVERSIONES
000500* DATE-WRITTEN: 04/10/1991
000600* DATE-COMPILED:
000700* SECURITY    : SIN RESTRICCIONES
000800*----------------------------------------------------------------*
000900* REGISTRO DE CAMBIOS
001000*----------------------------------------------------------------*
001100* 04/10/1991 RBB TP-014  VERSION INICIAL: VALIDA FECHA DD/MM/AAAA
001200*                        RECIBIDA DEL PROGRAMA DE CONSUMOS.
001300* 22/11/1991 CPR TP-018  SE AGREGA CHEQUEO DE ANIO BISIESTO PARA
001400*                        FEBRERO (TABLA DE TOPES POR MES).
001500* 09/03/1993 NBG TP-031  SE AJUSTA MENSAJE DE ERROR CUANDO EL DIA
001600*                        SUPERA EL TOPE DEL MES.
001700* 17/08/1998 RGB Y2K-002 REVISION FIN DE SIGLO: EL CAMPO DE ANIO
001800*                        YA VENIA CON 4 DIGITOS, NO REQUIRIO
001900*                        CAMBIOS DE FORMATO. SE DEJA CONSTANCIA.
002000* 14/01/1999 SUR Y2K-002 PRUEBAS DE FIN DE SIGLO SOBRE 28/29-FEB.
002100*                        SIN NOVEDAD, SE CIERRA EL PEDIDO.
002200* 11/06/2003 RBB TP-055  SE AMPLIA RANGO DE ANIO ACEPTADO A
002300*                        1900-2099 (ANTES SOLO 1950-2050).
002400* 20/02/2009 CPR TP-071  SE CORRIGE COMENTARIO DEL PARRAFO DE
002500*                        VALIDACION DE MES.
002600* 06/05/2014 NBG TP-093  REVISION GENERAL DE COMENTARIOS.
002700* 04/10/2023 RBB TP2-G1  RECONVERSION: EL SUBPROGRAMA PASA A
002800*                        VALIDAR FECHAS DE COTIZACION DE ORO EN
002900*                        FORMATO AAAA-MM-DD (ANTES DD/MM/AAAA
003000*                        PARA EL RUBRO DE TARJETAS). LO USAN LOS
003100*                        PROGRAMAS SIMULORO Y VENTCOTZ.
003200* 14/11/2023 CPR TP2-G1  SE AGREGA VALIDACION DE ANIO BISIESTO
003300*                        POR DIVISION ENTERA (4-100-400) EN VEZ
003400*                        DEL TOPE FIJO DE 28 PARA FEBRERO.
003500*----------------------------------------------------------------*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. CLVALFEC.
003800 AUTHOR. R. BALSIMELLI.
003900 INSTALLATION. DEPTO DESARROLLO - MESA DE INVERSIONES.
004000 DATE-WRITTEN. 04/10/1991.
004100 DATE-COMPILED.
004200 SECURITY. SIN RESTRICCIONES.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS WS-SW-DEBUG ON STATUS IS WS-SW-DEBUG-ON
004900                          OFF STATUS IS WS-SW-DEBUG-OFF.
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200*----------------------------------------------------------------*
005300 WORKING-STORAGE SECTION.
005400*----------------------------------------------------------------*
005500*    TABLA DE TOPES DE DIA POR MES (FEBRERO SE AJUSTA APARTE
005600*    CUANDO EL ANIO ES BISIESTO)
005700*----------------------------------------------------------------*
005710*    LA TABLA SE ARMA POR VALUE LITERAL, MES A MES, EN VEZ DE
005720*    CARGARLA DESDE UN ARCHIVO DE PARAMETROS - SON 12 VALORES
005730*    FIJOS DEL CALENDARIO GREGORIANO, NO CAMBIAN NUNCA POR
005740*    NINGUNA CIRCUNSTANCIA DE NEGOCIO, ASI QUE NO HACE FALTA
005750*    PARAMETRIZARLOS
005800 01  WS-TABLA-MESES-LIT.
005810*    MES 01 = ENERO,   TOPE 31
005900     05  FILLER                    PIC X(06) VALUE '010031'.
005910*    MES 02 = FEBRERO, TOPE 28 (SE PISA A 29 SI ES BISIESTO)
006000     05  FILLER                    PIC X(06) VALUE '020028'.
006010*    MES 03 = MARZO,    TOPE 31
006100     05  FILLER                    PIC X(06) VALUE '030031'.
006110*    MES 04 = ABRIL,    TOPE 30
006200     05  FILLER                    PIC X(06) VALUE '040030'.
006210*    MES 05 = MAYO,     TOPE 31
006300     05  FILLER                    PIC X(06) VALUE '050031'.
006310*    MES 06 = JUNIO,    TOPE 30
006400     05  FILLER                    PIC X(06) VALUE '060030'.
006410*    MES 07 = JULIO,    TOPE 31
006500     05  FILLER                    PIC X(06) VALUE '070031'.
006510*    MES 08 = AGOSTO,   TOPE 31
006600     05  FILLER                    PIC X(06) VALUE '080031'.
006610*    MES 09 = SETIEMBRE, TOPE 30
006700     05  FILLER                    PIC X(06) VALUE '090030'.
006710*    MES 10 = OCTUBRE,  TOPE 31
006800     05  FILLER                    PIC X(06) VALUE '100031'.
006810*    MES 11 = NOVIEMBRE, TOPE 30
006900     05  FILLER                    PIC X(06) VALUE '110030'.
006910*    MES 12 = DICIEMBRE, TOPE 31
007000     05  FILLER                    PIC X(06) VALUE '120031'.
007010*    *** LA REDEFINES PARTE CADA GRUPO DE 6 BYTES EN MES (2) MAS
007020*    *** TOPE DE DIA (4), PARA PODER BUSCAR POR SUBINDICE EN VEZ
007030*    *** DE COMPARAR LITERAL POR LITERAL EN 1300-VALIDAR-DIA
007100 01  WS-TABLA-MESES REDEFINES WS-TABLA-MESES-LIT.
007200     05  WS-TM-ENTRADA             OCCURS 12 TIMES
007300                                    INDEXED BY WS-TM-IDX.
007400         10  WS-TM-MES             PIC 9(02).
007500         10  WS-TM-ULT-DIA         PIC 9(04).
007600
007650*    *** TOPE DE DIA DEL MES QUE SE ESTA VALIDANDO - ESCALAR
007660*    *** SUELTO A NIVEL 77, SIN GRUPO, COMO SE ESTILA EN LOS
007670*    *** SUBPROGRAMAS DE ESTE SHOP
007680 77  WS-DIA-TOPE-MES               PIC 9(04) VALUE ZEROES.
007700 01  WS-VAR-AUX.
007900     05  WS-RESIDUO-4              PIC 9(04) COMP VALUE ZERO.
008000     05  WS-RESIDUO-100            PIC 9(04) COMP VALUE ZERO.
008100     05  WS-RESIDUO-400            PIC 9(04) COMP VALUE ZERO.
008200     05  WS-ES-BISIESTO            PIC X(01) VALUE 'N'.
008300         88  WS-ANIO-BISIESTO             VALUE 'S'.
008400     05  WS-SW-DEBUG-ON            PIC X(01) VALUE SPACE.
008500     05  WS-SW-DEBUG-OFF           PIC X(01) VALUE SPACE.
008600     05  FILLER                    PIC X(10) VALUE SPACES.
008700*----------------------------------------------------------------*
008710*    UN SOLO GRUPO LK-VAL-FECHA EN LA PROCEDURE DIVISION USING -
008720*    EL LLAMADOR ARMA UN WORKING-STORAGE DE IGUAL LAYOUT Y LO
008730*    PASA ENTERO EN EL CALL, TAL COMO SE ESTILA EN LOS DEMAS
008740*    SUBPROGRAMAS DE ESTE SHOP
008800 LINKAGE SECTION.
008900 01  LK-VAL-FECHA.
008910*    *** ENTRADA: LA FECHA A VALIDAR, DESCOMPUESTA EN SUS TRES
008920*    *** PARTES Y TAMBIEN DISPONIBLE COMO VISTA NUMERICA UNICA
009000     05  LK-ENTRADA.
009100         10  LK-FEC-I.
009200             15  LK-AAAA-I         PIC 9(04).
009300             15  LK-MM-I           PIC 9(02).
009400             15  LK-DD-I           PIC 9(02).
009500*    *** vista numerica plana de la fecha de entrada
009600         10  LK-FEC-I-NUM REDEFINES LK-FEC-I
009700                                   PIC 9(08).
009710*    *** SALIDA: RESULTADO S/N DE LA VALIDACION Y, SI DIO
009720*    *** INVALIDA, EL CODIGO Y TEXTO DEL MOTIVO
009800     05  LK-SALIDA.
009900         10  LK-VALIDACION-O       PIC X(01).
010000             88  LK-FECHA-VALIDA          VALUE 'S'.
010100             88  LK-FECHA-INVALIDA        VALUE 'N'.
010200         10  LK-MOTIVO-ERROR-O.
010300             15  LK-COD-ERROR-O    PIC X(20).
010400             15  LK-DES-ERROR-O    PIC X(100).
010500*    *** vista de una sola pieza del motivo, para limpiarlo junto
010600         10  LK-MENSAJE-ERROR-O REDEFINES LK-MOTIVO-ERROR-O
010700                                   PIC X(120).
010800*----------------------------------------------------------------*
010900 PROCEDURE DIVISION USING LK-VAL-FECHA.
011000*----------------------------------------------------------------*
011010*    PARRAFO PRINCIPAL - UNICA ENTRADA DEL SUBPROGRAMA. TODA LA
011020*    SECUENCIA DE VALIDACIONES VIVE EN 1000-VALIDAR-FECHA PARA
011030*    NO MEZCLAR LOGICA DE NEGOCIO CON EL PROTOCOLO DE LLAMADA
011100
011200     PERFORM 1000-VALIDAR-FECHA
011300        THRU 1000-VALIDAR-FECHA-FIN.
011400
011410*    *** UNA SOLA LLAMADA POR EJECUCION - EL LLAMADOR REPITE EL
011420*    *** CALL POR CADA FECHA QUE NECESITE VALIDAR
011500     GOBACK.
011600
011700*----------------------------------------------------------------*
011800*    PARRAFO PRINCIPAL DE VALIDACION - AAAA/MM/DD
011900*----------------------------------------------------------------*
012000 1000-VALIDAR-FECHA.
012010*    *** SE ARRANCA OPTIMISTA (VALIDA) Y SE VA CORTANDO LA
012020*    *** CADENA DE VALIDACIONES APENAS UNA FALLA - NO TIENE
012030*    *** SENTIDO VALIDAR EL DIA SI EL MES YA VINO MAL
012100
012200     INITIALIZE LK-SALIDA.
012300     SET LK-FECHA-VALIDA TO TRUE.
012310*    *** RANGO DE ANIO AMPLIADO EN TP-055 (11/06/2003) - VER
012320*    *** REGISTRO DE CAMBIOS AL PRINCIPIO DEL PROGRAMA
012500     IF LK-AAAA-I < 1900 OR LK-AAAA-I > 2099
012600         SET LK-FECHA-INVALIDA TO TRUE
012700         MOVE 'FECHA-ANIO-INVALIDO' TO LK-COD-ERROR-O
012800         MOVE 'EL ANIO DE LA FECHA ESTA FUERA DE RANGO'
012900                                   TO LK-DES-ERROR-O
013000     END-IF.
013100
013200     IF LK-FECHA-VALIDA
013300         PERFORM 1100-VALIDAR-MES
013400            THRU 1100-VALIDAR-MES-FIN
013500     END-IF.
013600
013610*    *** EL BISIESTO SOLO HACE FALTA CALCULARLO SI EL MES YA ES
013620*    *** VALIDO - SI EL MES VINO MAL, NO TIENE SENTIDO SEGUIR
013700     IF LK-FECHA-VALIDA
013800         PERFORM 1200-CALCULAR-BISIESTO
013900            THRU 1200-CALCULAR-BISIESTO-FIN
014000         PERFORM 1300-VALIDAR-DIA
014100            THRU 1300-VALIDAR-DIA-FIN
014200     END-IF.
014300
014400 1000-VALIDAR-FECHA-FIN.
014500     EXIT.
014600
014700*----------------------------------------------------------------*
014800*    EL MES DEBE ESTAR ENTRE 01 Y 12
014900*----------------------------------------------------------------*
015000 1100-VALIDAR-MES.
015010*    *** SOLO RANGO 01-12 - LA CANTIDAD DE DIAS DEL MES SE
015020*    *** VALIDA APARTE EN 1300-VALIDAR-DIA, DESPUES DE SABER
015030*    *** SI EL ANIO ES BISIESTO
015100
015200     IF LK-MM-I < 1 OR LK-MM-I > 12
015300         SET LK-FECHA-INVALIDA TO TRUE
015400         MOVE 'FECHA-MES-INVALIDO' TO LK-COD-ERROR-O
015500         MOVE 'EL MES DE LA FECHA ESTA FUERA DE RANGO'
015600                                   TO LK-DES-ERROR-O
015700     END-IF.
015800
015900 1100-VALIDAR-MES-FIN.
016000     EXIT.
016100
016200*----------------------------------------------------------------*
016300*    ANIO BISIESTO: DIVISIBLE POR 4, NO POR 100 SALVO QUE
016400*    TAMBIEN SEA DIVISIBLE POR 400
016410*    (REGLA AGREGADA EN TP2-G1 DEL 14/11/2023 - ANTES SE USABA
016420*    UN TOPE FIJO DE 28 PARA FEBRERO, SIN CONTEMPLAR BISIESTO)
016500*----------------------------------------------------------------*
016600 1200-CALCULAR-BISIESTO.
016610*    *** SE ARRANCA EN 'N' Y SOLO SE PRENDE SI SE CUMPLEN LAS
016620*    *** TRES CONDICIONES DE LA REGLA GREGORIANA DE ABAJO
016700
016800     MOVE 'N' TO WS-ES-BISIESTO.
016900     DIVIDE LK-AAAA-I BY 4 GIVING WS-RESIDUO-4                    141123CP
017000         REMAINDER WS-RESIDUO-4.                                  141123CP
017100     DIVIDE LK-AAAA-I BY 100 GIVING WS-RESIDUO-100                141123CP
017200         REMAINDER WS-RESIDUO-100.                                141123CP
017300     DIVIDE LK-AAAA-I BY 400 GIVING WS-RESIDUO-400                141123CP
017400         REMAINDER WS-RESIDUO-400.                                141123CP
017500
017510*    *** BISIESTO SI ES DIVISIBLE POR 4 Y (NO ES DIVISIBLE POR
017520*    *** 100 O SI TAMBIEN ES DIVISIBLE POR 400) - EJ: 2000 SI,
017530*    *** 1900 NO, 2024 SI
017600     IF WS-RESIDUO-4 = 0
017700         IF WS-RESIDUO-100 NOT = 0 OR WS-RESIDUO-400 = 0
017800             MOVE 'S' TO WS-ES-BISIESTO
017900         END-IF
018000     END-IF.
018100
018200 1200-CALCULAR-BISIESTO-FIN.
018300     EXIT.
018400
018500*----------------------------------------------------------------*
018600*    EL DIA NO PUEDE SUPERAR EL TOPE DEL MES (FEBRERO SE AJUSTA
018700*    A 29 CUANDO EL ANIO ES BISIESTO)
018800*----------------------------------------------------------------*
018900 1300-VALIDAR-DIA.
018910*    *** SE BUSCA EL TOPE DE DIA DEL MES POR SUBINDICE DIRECTO
018920*    *** (EL MES ES EL SUBINDICE, NO HACE FALTA BUSCAR
018930*    *** SECUENCIALMENTE) Y LUEGO SE AJUSTA FEBRERO SI CORRESPONDE
019000
019100     SET WS-TM-IDX TO LK-MM-I.
019200     MOVE WS-TM-ULT-DIA (WS-TM-IDX) TO WS-DIA-TOPE-MES.
019300
019310*    *** UNICO CASO QUE PISA EL TOPE DE LA TABLA: FEBRERO EN
019320*    *** ANIO BISIESTO PASA DE 28 A 29
019400     IF LK-MM-I = 2 AND WS-ANIO-BISIESTO
019500         MOVE 29 TO WS-DIA-TOPE-MES
019600     END-IF.
019700
019800     IF LK-DD-I < 1 OR LK-DD-I > WS-DIA-TOPE-MES
019900         SET LK-FECHA-INVALIDA TO TRUE
020000         MOVE 'FECHA-DIA-INVALIDO' TO LK-COD-ERROR-O
020100         MOVE 'EL DIA DE LA FECHA SUPERA EL TOPE DEL MES'
020200                                   TO LK-DES-ERROR-O
020300     END-IF.
020400
020500 1300-VALIDAR-DIA-FIN.
020600     EXIT.
020700
020800*----------------------------------------------------------------*
020900 END PROGRAM CLVALFEC.
